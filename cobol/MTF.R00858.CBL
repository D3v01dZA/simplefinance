000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MTF-R00858.
000300 AUTHOR.         D. S. TURNER.
000400 INSTALLATION.   MERIDIAN RECORDKEEPING - BATCH SYSTEMS.
000500 DATE-WRITTEN.   11/14/1990.
000600 DATE-COMPILED.  11/14/1990.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  PROGRAM......: MTF.R00858                                    *
001000*  TITLE........: TRANSFER-WITHOUT-BALANCE ISSUE REPORT LAYOUT  *
001100*  FUNCTION.....: DEFINES THE ONE-ROW-PER-ISSUE PRINT LINE       *
001200*                 WRITTEN BY TWBA.AUDT01 FOR EVERY FLAGGED       *
001300*                 TRANSFER TRANSACTION.  THIS COMPILE IS THE     *
001400*                 SHOP'S "LAYOUT PROOF" - IT BUILDS ONE SAMPLE    *
001500*                 LINE AND WRITES IT SO THE COPYBOOK NEVER       *
001600*                 DRIFTS FROM WHAT THE AUDIT RUN ACTUALLY        *
001700*                 PRODUCES.                                      *
001800******************************************************************
001900*                       C H A N G E   L O G                    *
002000******************************************************************
002100*  DATE      BY           REQUEST#    DESCRIPTION               *
002200*  --------  -----------  ----------  --------------------------*
002300*  11/14/90  D.TURNER     N/A         ORIGINAL CODING - 858     *
002400*                                     COMPENSATION REPORT       *
002500*                                     (RETIRED).                *
002600*  06/05/96  B.SHREENIVAS CR-00619    REPURPOSED FOR THE        *
002700*                                     PERSONAL FINANCE PROJECT  *
002800*                                     TRANSFER-WITHOUT-BALANCE  *
002900*                                     ISSUE REPORT.  DROPPED THE*
003000*                                     OLD HEADER/DETAIL SPLIT - *
003100*                                     THIS REPORT IS ONE ROW    *
003200*                                     PER ISSUE, NO BANNER.     *
003300*  01/22/99  R.PATEL      Y2K-0046    ISS-DATE FIELD CARRIES    *
003400*                                     FULL CCYY-MM-DD TEXT - NO *
003500*                                     WINDOWING EXPOSURE.       *
003600*  07/11/02  R.PATEL      CR-00847    ADDED DATE-BREAKDOWN VIEW *
003700*                                     FOR THE SORT/MERGE STEP   *
003800*                                     AHEAD OF THE AUDIT RUN.   *
003900*  03/03/08  K.ONEILL     CR-01091    COMMENT CLEAN-UP, NO      *
004000*                                     LOGIC CHANGE.             *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
004700            OFF STATUS IS WS-RERUN-SWITCH-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ISSUE-REPORT-FILE ASSIGN TO "ISSURPT "
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-ISS-FILE-STATUS.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ISSUE-REPORT-FILE
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 60 CHARACTERS.
005800 01  ISSUE-REPORT-LINE.
005900     05  ISS-TYPE                      PIC X(30).
006000     05  ISS-ACCT-ID                   PIC X(08).
006100     05  ISS-TXN-ID                    PIC X(08).
006200     05  ISS-DATE                      PIC X(10).
006300     05  FILLER                        PIC X(04).
006400 01  ISSUE-TYPE-VIEW REDEFINES ISSUE-REPORT-LINE.
006500     05  ISS-TYPE-FIRST-WORD           PIC X(13).
006600     05  ISS-TYPE-REMAINDER            PIC X(17).
006700     05  FILLER                        PIC X(30).
006800 01  ISSUE-DATE-BREAKDOWN-VIEW REDEFINES ISSUE-REPORT-LINE.
006900     05  FILLER                        PIC X(46).
007000     05  ISS-DATE-CCYY                 PIC X(04).
007100     05  FILLER                        PIC X(01).
007200     05  ISS-DATE-MM                   PIC X(02).
007300     05  FILLER                        PIC X(01).
007400     05  ISS-DATE-DD                   PIC X(02).
007500     05  FILLER                        PIC X(04).
007600 01  ISSUE-ACCT-NUMERIC-VIEW REDEFINES ISSUE-REPORT-LINE.
007700     05  FILLER                        PIC X(30).
007800     05  ISS-ACCT-ID-NUMERIC-PORTION   PIC 9(08).
007900     05  FILLER                        PIC X(22).
008000*    (NOTE: NUMERIC VIEW KEPT FOR A FUTURE NUMERIC-KEY
008100*     CONVERSION - SEE CR-00803.  NOT CURRENTLY REFERENCED.)
008200 WORKING-STORAGE SECTION.
008300 01  WS-RERUN-SWITCHES.
008400     05  WS-RERUN-SWITCH-ON            PIC X(01)  VALUE 'Y'.
008500     05  WS-RERUN-SWITCH-OFF           PIC X(01)  VALUE 'N'.
008550     05  FILLER                        PIC X(01).
008600 01  WS-ISS-FILE-STATUS                PIC X(02)  VALUE SPACES.
008700     88  WS-ISS-FILE-OK                    VALUE '00'.
008800 01  WS-LINES-WRITTEN-CT               PIC S9(07) COMP VALUE ZERO.
008900 PROCEDURE DIVISION.
009000 0000-MAINLINE.
009100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
009200     PERFORM 2000-PROVE-ISSUE-LINE THRU 2000-EXIT.
009300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
009400     STOP RUN.
009500 1000-INITIALIZE.
009600     OPEN OUTPUT ISSUE-REPORT-FILE.
009700     MOVE ZERO TO WS-LINES-WRITTEN-CT.
009800 1000-EXIT.
009900     EXIT.
010000 2000-PROVE-ISSUE-LINE.
010100     MOVE SPACES TO ISSUE-REPORT-LINE.
010200     MOVE 'TRANSFER WITHOUT BALANCE' TO ISS-TYPE.
010300     MOVE 'CHECK001' TO ISS-ACCT-ID.
010400     MOVE 'TXN00012' TO ISS-TXN-ID.
010500     MOVE '1999-12-15' TO ISS-DATE.
010600     WRITE ISSUE-REPORT-LINE.
010700     ADD 1 TO WS-LINES-WRITTEN-CT.
010800 2000-EXIT.
010900     EXIT.
011000 9000-TERMINATE.
011100     CLOSE ISSUE-REPORT-FILE.
011200     DISPLAY 'MTF-R00858 - LAYOUT PROOF LINES = '
011300             WS-LINES-WRITTEN-CT.
011400 9000-EXIT.
011500     EXIT.
