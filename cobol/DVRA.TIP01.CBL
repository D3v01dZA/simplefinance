000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DVRA-TIP01.
000300 AUTHOR.         D. S. TURNER.
000400 INSTALLATION.   MERIDIAN RECORDKEEPING - BATCH SYSTEMS.
000500 DATE-WRITTEN.   05/11/1989.
000600 DATE-COMPILED.  05/11/1989.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  PROGRAM......: DVRA.TIP01                                    *
001000*  TITLE........: ACCOUNT CONFIGURATION FILE LAYOUT / EDIT      *
001100*  FUNCTION.....: DEFINES THE PER-ACCOUNT CONFIGURATION RECORD  *
001200*                 (TODAY ONLY THE "RATE" CONFIGURATION, CARRIED *
001300*                 AS A BIG-DECIMAL VALUE) AND PERFORMS A        *
001400*                 STAND-ALONE STRUCTURAL EDIT - CONFIG NAME AND *
001500*                 TYPE MUST BE ON THE KNOWN LIST, AND THE VALUE *
001600*                 MUST BE NUMERIC - BEFORE THE FILE REACHES THE *
001700*                 NET WORTH CALCULATION RUN (NWCM.CALC01).      *
001800*                 RENAMED FROM THE OLD DIVIDEND-RATE REFRESH    *
001900*                 LAYOUT (HENCE THE DVR PREFIX) WHEN THE RATE-  *
002000*                 CONFIG WORK MOVED ONTO THIS COPYBOOK.         *
002100******************************************************************
002200*                       C H A N G E   L O G                    *
002300******************************************************************
002400*  DATE      BY           REQUEST#    DESCRIPTION               *
002500*  --------  -----------  ----------  --------------------------*
002600*  05/11/89  D.TURNER     N/A         ORIGINAL CODING.          *
002700*  12/02/91  B.SHREENIVAS CR-00402    LIMITED CFG-NAME EDIT TO  *
002800*                                     'RATE' ONLY.              *
002900*  04/14/94  B.SHREENIVAS CR-00588    LIMITED CFG-TYPE EDIT TO  *
003000*                                     'BIG_DECIMAL' ONLY.       *
003100*  01/07/99  R.PATEL      Y2K-0043    NO DATE FIELDS ON THIS    *
003200*                                     RECORD - NO CHANGE        *
003300*                                     REQUIRED FOR CENTURY.     *
003400*  09/19/00  R.PATEL      CR-00791    ADDED NUMERIC-VALUE EDIT  *
003500*                                     (CFG-VALUE MUST BE A      *
003600*                                     VALID SIGNED NUMBER).     *
003700*  02/02/05  K.ONEILL     CR-01041    COMMENT CLEAN-UP, NO      *
003800*                                     LOGIC CHANGE.             *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
004500            OFF STATUS IS WS-RERUN-SWITCH-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ACCOUNT-CONFIG-FILE ASSIGN TO "ACCTCFG "
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-CFG-FILE-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  ACCOUNT-CONFIG-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 50 CHARACTERS.
005600 01  ACCOUNT-CONFIG-RECORD.
005700     05  CFG-ACCT-ID                   PIC X(08).
005800     05  CFG-NAME                      PIC X(20).
005900         88  CFG-NAME-IS-RATE              VALUE 'rate                '.
006000     05  CFG-TYPE-CDE                  PIC X(12).
006100         88  CFG-TYPE-IS-BIG-DECIMAL       VALUE 'BIG_DECIMAL '.
006200     05  CFG-VALUE                     PIC S9(3)V9(4)
006300                                        SIGN TRAILING SEPARATE.
006350     05  FILLER                        PIC X(02).
006400 01  ACCOUNT-CONFIG-NAME-VIEW REDEFINES ACCOUNT-CONFIG-RECORD.
006500     05  FILLER                        PIC X(08).
006600     05  CFG-NAME-1ST-CHAR             PIC X(01).
006700     05  FILLER                        PIC X(41).
006800 01  ACCOUNT-CONFIG-VALUE-VIEW REDEFINES ACCOUNT-CONFIG-RECORD.
006900     05  FILLER                        PIC X(40).
007000     05  CFG-VALUE-DIGITS              PIC 9(07).
007100     05  CFG-VALUE-SIGN                PIC X(01).
007110     05  FILLER                        PIC X(02).
007120 01  ACCOUNT-CONFIG-TYPE-VIEW REDEFINES ACCOUNT-CONFIG-RECORD.
007140     05  FILLER                        PIC X(28).
007150     05  CFG-TYPE-1ST-CHAR             PIC X(01).
007160     05  FILLER                        PIC X(21).
007180*    (NOTE: TYPE-CODE FIRST-CHARACTER VIEW KEPT FOR A FUTURE
007185*     SHORT-TYPE EDIT LIST - SEE CR-00671.  NOT CURRENTLY
007190*     REFERENCED.)
007200 WORKING-STORAGE SECTION.
007300 01  WS-RERUN-SWITCHES.
007400     05  WS-RERUN-SWITCH-ON            PIC X(01)  VALUE 'Y'.
007500     05  WS-RERUN-SWITCH-OFF           PIC X(01)  VALUE 'N'.
007550     05  FILLER                        PIC X(01).
007600 01  WS-CFG-FILE-STATUS                PIC X(02)  VALUE SPACES.
007700     88  WS-CFG-FILE-OK                    VALUE '00'.
007800     88  WS-CFG-FILE-EOF                   VALUE '10'.
007900 01  WS-EOF-SWITCH                     PIC X(01)  VALUE 'N'.
008000     88  WS-END-OF-CFG-FILE                VALUE 'Y'.
008100 01  WS-WORK-COUNTERS.
008200     05  WS-RECORDS-READ-CT            PIC S9(07) COMP.
008300     05  WS-BAD-NAME-CT                PIC S9(07) COMP.
008400     05  WS-BAD-TYPE-CT                PIC S9(07) COMP.
008450     05  FILLER                        PIC X(01).
008500 PROCEDURE DIVISION.
008600 0000-MAINLINE.
008700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
008800     PERFORM 2000-EDIT-CFG-FILE THRU 2000-EXIT
008900         UNTIL WS-END-OF-CFG-FILE.
009000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
009100     STOP RUN.
009200 1000-INITIALIZE.
009300     MOVE ZERO TO WS-RECORDS-READ-CT WS-BAD-NAME-CT WS-BAD-TYPE-CT.
009400     OPEN INPUT ACCOUNT-CONFIG-FILE.
009500     IF NOT WS-CFG-FILE-OK
009600         DISPLAY 'DVRA-TIP01 - OPEN FAILED - STATUS '
009700                 WS-CFG-FILE-STATUS
009800         MOVE 'Y' TO WS-EOF-SWITCH
009900     ELSE
010000         PERFORM 2100-READ-CFG-RECORD THRU 2100-EXIT
010100     END-IF.
010200 1000-EXIT.
010300     EXIT.
010400 2000-EDIT-CFG-FILE.
010500     ADD 1 TO WS-RECORDS-READ-CT.
010600     IF NOT CFG-NAME-IS-RATE
010700         ADD 1 TO WS-BAD-NAME-CT
010800         DISPLAY 'DVRA-TIP01 - UNKNOWN CFG-NAME ON ' CFG-ACCT-ID
010900     END-IF.
011000     IF NOT CFG-TYPE-IS-BIG-DECIMAL
011100         ADD 1 TO WS-BAD-TYPE-CT
011200         DISPLAY 'DVRA-TIP01 - UNKNOWN CFG-TYPE ON ' CFG-ACCT-ID
011300     END-IF.
011400     PERFORM 2100-READ-CFG-RECORD THRU 2100-EXIT.
011500 2000-EXIT.
011600     EXIT.
011700 2100-READ-CFG-RECORD.
011800     READ ACCOUNT-CONFIG-FILE
011900         AT END MOVE 'Y' TO WS-EOF-SWITCH
012000     END-READ.
012100 2100-EXIT.
012200     EXIT.
012300 9000-TERMINATE.
012400     CLOSE ACCOUNT-CONFIG-FILE.
012500     DISPLAY 'DVRA-TIP01 - CONFIGS READ     = ' WS-RECORDS-READ-CT.
012600     DISPLAY 'DVRA-TIP01 - BAD CFG-NAME     = ' WS-BAD-NAME-CT.
012700     DISPLAY 'DVRA-TIP01 - BAD CFG-TYPE     = ' WS-BAD-TYPE-CT.
012800 9000-EXIT.
012900     EXIT.
