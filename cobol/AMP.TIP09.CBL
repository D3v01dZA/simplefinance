000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     AMP-TIP09.
000300 AUTHOR.         D. S. TURNER.
000400 INSTALLATION.   MERIDIAN RECORDKEEPING - BATCH SYSTEMS.
000500 DATE-WRITTEN.   03/14/1988.
000600 DATE-COMPILED.  03/14/1988.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  PROGRAM......: AMP.TIP09                                     *
001000*  TITLE........: ACCOUNT MASTER FILE LAYOUT / EDIT             *
001100*  FUNCTION.....: DEFINES THE ACCOUNT MASTER RECORD (ACCT-ID,   *
001200*                 ACCT-NAME, ACCT-TYPE-CDE) AND PERFORMS A      *
001300*                 STAND-ALONE STRUCTURAL EDIT OF THE MASTER     *
001400*                 FILE BEFORE IT IS HANDED TO THE NET WORTH     *
001500*                 CALCULATION RUN (NWCM.CALC01).  ONE OF THE    *
001600*                 SHOP'S "LAYOUT" JOBS, KEPT AS A STAND-ALONE   *
001700*                 COMPILE SO THE COPYBOOK AND THE EDIT LOGIC    *
001800*                 NEVER DRIFT APART.                            *
001900******************************************************************
002000*                       C H A N G E   L O G                    *
002100******************************************************************
002200*  DATE      BY           REQUEST#    DESCRIPTION               *
002300*  --------  -----------  ----------  --------------------------*
002400*  03/14/88  D.TURNER     N/A         ORIGINAL CODING.          *
002500*  09/02/88  D.TURNER     CR-00118    ADDED CREDITCARD AND      *
002600*                                     RETIREMENT ACCOUNT TYPES. *
002700*  06/19/90  D.TURNER     CR-00247    ADDED EXTERNAL/PLACEHOLDER*
002800*                                     ACCOUNT TYPE FOR NON-     *
002900*                                     OWNED BALANCES.           *
003000*  11/04/91  B.SHREENIVAS CR-00389    REJECT RECORDS WITH BLANK *
003100*                                     ACCOUNT NAME.             *
003200*  02/27/93  B.SHREENIVAS CR-00512    ADDED RECORD COUNT TO     *
003300*                                     SYSOUT SUMMARY.           *
003400*  08/08/95  B.SHREENIVAS CR-00677    ASSET (PHYSICAL) ACCOUNT  *
003500*                                     TYPE ADDED PER PERSONAL   *
003600*                                     FINANCE PROJECT.          *
003700*  01/11/99  R.PATEL      Y2K-0041    CENTURY-WINDOW REVIEW OF  *
003800*                                     ALL DATE FIELDS - NONE    *
003900*                                     CARRIED ON THIS RECORD,   *
004000*                                     NO CHANGE REQUIRED.       *
004100*  05/30/01  R.PATEL      CR-00803    TIGHTENED ACCT-TYPE-CDE   *
004200*                                     EDIT TO REJECT UNKNOWN    *
004300*                                     CODES INSTEAD OF WARNING. *
004400*  10/14/04  K.ONEILL     CR-01022    MINOR COMMENT CLEAN-UP.   *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
005100            OFF STATUS IS WS-RERUN-SWITCH-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ACCOUNT-MASTER-FILE ASSIGN TO "ACCTMSTR"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-ACCT-FILE-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ACCOUNT-MASTER-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 52 CHARACTERS.
006200 01  ACCOUNT-MASTER-RECORD.
006300     05  ACCT-ID                       PIC X(08).
006400     05  ACCT-NAME                     PIC X(30).
006500     05  ACCT-TYPE-CDE                 PIC X(12).
006600         88  ACCT-TYPE-SAVINGS             VALUE 'SAVINGS     '.
006700         88  ACCT-TYPE-CHECKING            VALUE 'CHECKING    '.
006800         88  ACCT-TYPE-INVESTMENT          VALUE 'INVESTMENT  '.
006900         88  ACCT-TYPE-RETIREMENT          VALUE 'RETIREMENT  '.
007000         88  ACCT-TYPE-ASSET               VALUE 'ASSET       '.
007100         88  ACCT-TYPE-CREDITCARD          VALUE 'CREDITCARD  '.
007200         88  ACCT-TYPE-LOAN                VALUE 'LOAN        '.
007300         88  ACCT-TYPE-EXTERNAL            VALUE 'EXTERNAL    '.
007320     05  FILLER                        PIC X(02).
007400 01  ACCOUNT-MASTER-NAME-VIEW REDEFINES ACCOUNT-MASTER-RECORD.
007500     05  FILLER                        PIC X(08).
007600     05  ACCT-NAME-FIRST-WORD          PIC X(15).
007700     05  ACCT-NAME-REMAINDER           PIC X(15).
007800     05  FILLER                        PIC X(14).
007900 01  ACCOUNT-MASTER-ID-VIEW REDEFINES ACCOUNT-MASTER-RECORD.
008000     05  ACCT-ID-NUMERIC-PORTION       PIC 9(08).
008100     05  FILLER                        PIC X(44).
008200 WORKING-STORAGE SECTION.
008300 01  WS-RERUN-SWITCHES.
008400     05  WS-RERUN-SWITCH-ON            PIC X(01)  VALUE 'Y'.
008500     05  WS-RERUN-SWITCH-OFF           PIC X(01)  VALUE 'N'.
008550     05  FILLER                        PIC X(01).
008600 01  WS-ACCT-FILE-STATUS               PIC X(02)  VALUE SPACES.
008700     88  WS-ACCT-FILE-OK                   VALUE '00'.
008800     88  WS-ACCT-FILE-EOF                  VALUE '10'.
008900 01  WS-WORK-COUNTERS.
009000     05  WS-RECORDS-READ-CT            PIC S9(07) COMP.
009100     05  WS-RECORDS-REJECTED-CT        PIC S9(07) COMP.
009200     05  WS-VALID-TYPE-SW              PIC X(01)  VALUE 'Y'.
009300         88  WS-TYPE-IS-VALID               VALUE 'Y'.
009400         88  WS-TYPE-IS-INVALID             VALUE 'N'.
009450     05  FILLER                        PIC X(01).
009500 01  WS-ACCT-ID-NUMERIC-VIEW REDEFINES WS-RERUN-SWITCHES.
009600     05  FILLER                        PIC X(02).
009700*    (NOTE: REDEFINES KEPT FOR A FUTURE NUMERIC-KEY CONVERSION -
009800*     SEE CR-00803.  NOT CURRENTLY REFERENCED.)
009900 01  WS-EOF-SWITCH                     PIC X(01)  VALUE 'N'.
010000     88  WS-END-OF-ACCT-FILE               VALUE 'Y'.
010100 PROCEDURE DIVISION.
010200 0000-MAINLINE.
010300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
010400     PERFORM 2000-EDIT-ACCT-FILE THRU 2000-EXIT
010500         UNTIL WS-END-OF-ACCT-FILE.
010600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
010700     STOP RUN.
010800 1000-INITIALIZE.
010900     MOVE ZERO TO WS-RECORDS-READ-CT WS-RECORDS-REJECTED-CT.
011000     OPEN INPUT ACCOUNT-MASTER-FILE.
011100     IF NOT WS-ACCT-FILE-OK
011200         DISPLAY 'AMP-TIP09 - OPEN FAILED - STATUS ' WS-ACCT-FILE-STATUS
011300         MOVE 'Y' TO WS-EOF-SWITCH
011400     ELSE
011500         PERFORM 2100-READ-ACCT-RECORD THRU 2100-EXIT
011600     END-IF.
011700 1000-EXIT.
011800     EXIT.
011900 2000-EDIT-ACCT-FILE.
012000     ADD 1 TO WS-RECORDS-READ-CT.
012100     PERFORM 2200-VALIDATE-ACCT-TYPE THRU 2200-EXIT.
012200     IF WS-TYPE-IS-INVALID OR ACCT-NAME EQUAL SPACES
012300         ADD 1 TO WS-RECORDS-REJECTED-CT
012400         DISPLAY 'AMP-TIP09 - REJECTED ACCOUNT ' ACCT-ID
012500     END-IF.
012600     PERFORM 2100-READ-ACCT-RECORD THRU 2100-EXIT.
012700 2000-EXIT.
012800     EXIT.
012900 2100-READ-ACCT-RECORD.
013000     READ ACCOUNT-MASTER-FILE
013100         AT END MOVE 'Y' TO WS-EOF-SWITCH
013200     END-READ.
013300 2100-EXIT.
013400     EXIT.
013500 2200-VALIDATE-ACCT-TYPE.
013600     SET WS-TYPE-IS-VALID TO TRUE.
013700     IF NOT ACCT-TYPE-SAVINGS
013800        AND NOT ACCT-TYPE-CHECKING
013900        AND NOT ACCT-TYPE-INVESTMENT
014000        AND NOT ACCT-TYPE-RETIREMENT
014100        AND NOT ACCT-TYPE-ASSET
014200        AND NOT ACCT-TYPE-CREDITCARD
014300        AND NOT ACCT-TYPE-LOAN
014400        AND NOT ACCT-TYPE-EXTERNAL
014500         SET WS-TYPE-IS-INVALID TO TRUE
014600     END-IF.
014700 2200-EXIT.
014800     EXIT.
014900 9000-TERMINATE.
015000     CLOSE ACCOUNT-MASTER-FILE.
015100     DISPLAY 'AMP-TIP09 - ACCOUNTS READ    = ' WS-RECORDS-READ-CT.
015200     DISPLAY 'AMP-TIP09 - ACCOUNTS REJECTED= ' WS-RECORDS-REJECTED-CT.
015300 9000-EXIT.
015400     EXIT.
