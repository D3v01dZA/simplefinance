000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DFA-TIP02.
000300 AUTHOR.         D. S. TURNER.
000400 INSTALLATION.   MERIDIAN RECORDKEEPING - BATCH SYSTEMS.
000500 DATE-WRITTEN.   08/22/1990.
000600 DATE-COMPILED.  08/22/1990.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  PROGRAM......: DFA.TIP02                                     *
001000*  TITLE........: BATCH CONTROL CARD LAYOUTS / EDIT             *
001100*  FUNCTION.....: DEFINES THE TWO SMALL CONTROL FILES THAT      *
001200*                 DRIVE THE NET WORTH RUN - THE AS-OF-DATE CARD *
001300*                 DECK (REPORTING DATES, ASCENDING) AND THE     *
001400*                 SETTING CARD DECK (KEY/VALUE PAIRS, TODAY     *
001500*                 ONLY THE TRANSFER-WITHOUT-BALANCE IGNORE      *
001600*                 LIST) - AND EDITS BOTH BEFORE THE NET WORTH   *
001700*                 CALCULATION (NWCM.CALC01) AND THE AUDIT       *
001800*                 (TWBA.AUDT01) CONSUME THEM.  KEPT TOGETHER ON *
001900*                 ONE COMPILE SINCE BOTH DECKS ARE PREPARED BY  *
002000*                 THE SAME OPERATOR STEP IN THE NIGHTLY JCL.    *
002100******************************************************************
002200*                       C H A N G E   L O G                    *
002300******************************************************************
002400*  DATE      BY           REQUEST#    DESCRIPTION               *
002500*  --------  -----------  ----------  --------------------------*
002600*  08/22/90  D.TURNER     N/A         ORIGINAL CODING - DIRECT  *
002700*                                     FINANCIAL ACTIVITY CARDS  *
002800*                                     (RETIRED, SEE CR-00601).  *
002900*  02/11/93  D.TURNER     CR-00481    ADDED REPORT-DATE CARD    *
003000*                                     EDIT (ASCENDING ORDER).   *
003100*  07/30/96  B.SHREENIVAS CR-00601    REPURPOSED LAYOUT FOR THE *
003200*                                     PERSONAL FINANCE PROJECT  *
003300*                                     CONTROL DECKS; RETIRED    *
003400*                                     THE OLD ACTIVITY FIELDS.  *
003500*  01/14/99  R.PATEL      Y2K-0044    REPORT-DATE CARD STORES   *
003600*                                     FULL CCYY-MM-DD TEXT - NO *
003700*                                     WINDOWING EXPOSURE.       *
003800*  11/05/01  R.PATEL      CR-00827    ADDED SETTING-KEY BLANK   *
003900*                                     EDIT.                     *
004000*  04/19/07  K.ONEILL     CR-01078    COMMENT CLEAN-UP, NO      *
004100*                                     LOGIC CHANGE.             *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
004800            OFF STATUS IS WS-RERUN-SWITCH-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT REPORT-DATE-FILE ASSIGN TO "RPTDATES"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-RPT-FILE-STATUS.
005400     SELECT SETTING-FILE ASSIGN TO "SETTINGS"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-SET-FILE-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  REPORT-DATE-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 12 CHARACTERS.
006200 01  REPORT-DATE-RECORD.
006300     05  RPT-DATE.
006400         10  RPT-DATE-CCYY             PIC X(04).
006500         10  FILLER                    PIC X(01).
006600         10  RPT-DATE-MM               PIC X(02).
006700         10  FILLER                    PIC X(01).
006800         10  RPT-DATE-DD               PIC X(02).
006820     05  FILLER                        PIC X(02).
006850 01  RPT-DATE-NUMERIC-VIEW REDEFINES REPORT-DATE-RECORD.
006860     05  RPT-DATE-CCYY-NUM             PIC 9(04).
006870     05  FILLER                        PIC X(01).
006880     05  RPT-DATE-MM-NUM               PIC 9(02).
006890     05  FILLER                        PIC X(01).
006895     05  RPT-DATE-DD-NUM               PIC 9(02).
006897     05  FILLER                        PIC X(02).
006900 FD  SETTING-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 122 CHARACTERS.
007200 01  SETTING-RECORD.
007300     05  SET-KEY                       PIC X(40).
007400     05  SET-VALUE                     PIC X(80).
007450     05  FILLER                        PIC X(02).
007500 01  SETTING-KEY-VIEW REDEFINES SETTING-RECORD.
007600     05  SET-KEY-1ST-CHAR              PIC X(01).
007700     05  FILLER                        PIC X(121).
007800 01  SETTING-VALUE-LIST-VIEW REDEFINES SETTING-RECORD.
007900     05  FILLER                        PIC X(40).
008000     05  SET-VALUE-ACCT-ID OCCURS 10 TIMES
008100                                        PIC X(08).
008150     05  FILLER                        PIC X(02).
008200 WORKING-STORAGE SECTION.
008300 01  WS-RERUN-SWITCHES.
008400     05  WS-RERUN-SWITCH-ON            PIC X(01)  VALUE 'Y'.
008500     05  WS-RERUN-SWITCH-OFF           PIC X(01)  VALUE 'N'.
008550     05  FILLER                        PIC X(01).
008600 01  WS-RPT-FILE-STATUS                PIC X(02)  VALUE SPACES.
008700     88  WS-RPT-FILE-OK                    VALUE '00'.
008800 01  WS-SET-FILE-STATUS                PIC X(02)  VALUE SPACES.
008900     88  WS-SET-FILE-OK                    VALUE '00'.
009000 01  WS-EOF-SWITCHES.
009100     05  WS-RPT-EOF-SW                 PIC X(01)  VALUE 'N'.
009200         88  WS-END-OF-RPT-FILE            VALUE 'Y'.
009300     05  WS-SET-EOF-SW                 PIC X(01)  VALUE 'N'.
009400         88  WS-END-OF-SET-FILE            VALUE 'Y'.
009450     05  FILLER                        PIC X(01).
009500 01  WS-WORK-COUNTERS.
009600     05  WS-RPT-DATES-READ-CT          PIC S9(07) COMP.
009700     05  WS-RPT-DATES-OUT-OF-ORDER-CT  PIC S9(07) COMP.
009800     05  WS-SETTINGS-READ-CT           PIC S9(07) COMP.
009900     05  WS-BLANK-KEY-CT               PIC S9(07) COMP.
009950     05  FILLER                        PIC X(01).
010000 01  WS-PREVIOUS-DATE                  PIC X(10)  VALUE LOW-VALUES.
010100 PROCEDURE DIVISION.
010200 0000-MAINLINE.
010300     PERFORM 1000-EDIT-REPORT-DATES THRU 1000-EXIT.
010400     PERFORM 2000-EDIT-SETTINGS THRU 2000-EXIT.
010500     DISPLAY 'DFA-TIP02 - REPORT DATES READ  = '
010600             WS-RPT-DATES-READ-CT.
010700     DISPLAY 'DFA-TIP02 - DATES OUT OF ORDER  = '
010800             WS-RPT-DATES-OUT-OF-ORDER-CT.
010900     DISPLAY 'DFA-TIP02 - SETTINGS READ       = '
011000             WS-SETTINGS-READ-CT.
011100     DISPLAY 'DFA-TIP02 - BLANK SETTING KEYS   = '
011200             WS-BLANK-KEY-CT.
011300     STOP RUN.
011400 1000-EDIT-REPORT-DATES.
011500     MOVE ZERO TO WS-RPT-DATES-READ-CT WS-RPT-DATES-OUT-OF-ORDER-CT.
011600     MOVE LOW-VALUES TO WS-PREVIOUS-DATE.
011700     OPEN INPUT REPORT-DATE-FILE.
011800     PERFORM 1100-READ-RPT-RECORD THRU 1100-EXIT.
011900     PERFORM 1200-CHECK-RPT-RECORD THRU 1200-EXIT
012000         UNTIL WS-END-OF-RPT-FILE.
012100     CLOSE REPORT-DATE-FILE.
012200 1000-EXIT.
012300     EXIT.
012400 1100-READ-RPT-RECORD.
012500     READ REPORT-DATE-FILE
012600         AT END MOVE 'Y' TO WS-RPT-EOF-SW
012700     END-READ.
012800 1100-EXIT.
012900     EXIT.
013000 1200-CHECK-RPT-RECORD.
013100     ADD 1 TO WS-RPT-DATES-READ-CT.
013200     IF RPT-DATE NOT GREATER THAN WS-PREVIOUS-DATE
013300         AND WS-RPT-DATES-READ-CT GREATER THAN 1
013400         ADD 1 TO WS-RPT-DATES-OUT-OF-ORDER-CT
013500         DISPLAY 'DFA-TIP02 - OUT OF ORDER DATE ' RPT-DATE
013600     END-IF.
013700     MOVE RPT-DATE TO WS-PREVIOUS-DATE.
013800     PERFORM 1100-READ-RPT-RECORD THRU 1100-EXIT.
013900 1200-EXIT.
014000     EXIT.
014100 2000-EDIT-SETTINGS.
014200     MOVE ZERO TO WS-SETTINGS-READ-CT WS-BLANK-KEY-CT.
014300     OPEN INPUT SETTING-FILE.
014400     PERFORM 2100-READ-SET-RECORD THRU 2100-EXIT.
014500     PERFORM 2200-CHECK-SET-RECORD THRU 2200-EXIT
014600         UNTIL WS-END-OF-SET-FILE.
014700     CLOSE SETTING-FILE.
014800 2000-EXIT.
014900     EXIT.
015000 2100-READ-SET-RECORD.
015100     READ SETTING-FILE
015200         AT END MOVE 'Y' TO WS-SET-EOF-SW
015300     END-READ.
015400 2100-EXIT.
015500     EXIT.
015600 2200-CHECK-SET-RECORD.
015700     ADD 1 TO WS-SETTINGS-READ-CT.
015800     IF SET-KEY EQUAL SPACES
015900         ADD 1 TO WS-BLANK-KEY-CT
016000         DISPLAY 'DFA-TIP02 - BLANK SETTING KEY AT RECORD '
016100                 WS-SETTINGS-READ-CT
016200     END-IF.
016300     PERFORM 2100-READ-SET-RECORD THRU 2100-EXIT.
016400 2200-EXIT.
016500     EXIT.
