000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     NWCM-CALC01.
000300 AUTHOR.         B. SHREENIVAS.
000400 INSTALLATION.   MERIDIAN RECORDKEEPING - BATCH SYSTEMS.
000500 DATE-WRITTEN.   02/05/1996.
000600 DATE-COMPILED.  02/05/1996.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  PROGRAM......: NWCM.CALC01                                   *
001000*  TITLE........: PERSONAL FINANCE PROJECT - NET WORTH          *
001100*                 CALCULATION RUN                                *
001200*  FUNCTION.....: READS THE ACCOUNT MASTER (AMP.TIP09), THE      *
001300*                 ACCOUNT CONFIGURATION FILE (DVRA.TIP01), THE   *
001400*                 TRANSACTION HISTORY FILE (APR.TIP03) AND THE   *
001500*                 REPORT-DATE CARD DECK (DFA.TIP02), AND BUILDS, *
001600*                 FOR EVERY REPORT DATE IN ASCENDING ORDER, A    *
001700*                 NET WORTH STATEMENT BLOCK ON THE BALANCE       *
001800*                 REPORT FILE (SDCM.BALANCE LAYOUT).  THIS IS    *
001900*                 THE MAIN OVERNIGHT RUN OF THE PERSONAL FINANCE *
002000*                 PROJECT - IT REPLACED THE OLD FUND NET ASSET   *
002100*                 VALUE ROLL-UP THAT USED TO RUN IN THIS SLOT.   *
002200******************************************************************
002300*                       C H A N G E   L O G                    *
002400******************************************************************
002500*  DATE      BY           REQUEST#    DESCRIPTION               *
002600*  --------  -----------  ----------  --------------------------*
002700*  02/05/96  B.SHREENIVAS CR-00601    ORIGINAL CODING OF THE     *
002800*                                     NET WORTH CALCULATION RUN. *
002900*  09/18/97  B.SHREENIVAS CR-00659    ADDED CREDITCARD LIABILITY-*
003000*                                     REVERSE TRANSFER HANDLING. *
003100*  04/02/98  B.SHREENIVAS CR-00668    ADDED ACCOUNT-CONFIG RATE  *
003200*                                     EDIT (SAVINGS/LOAN ONLY).  *
003300*  01/19/99  R.PATEL      Y2K-0047    ALL DATE COMPARISONS USE   *
003400*                                     FULL CCYY-MM-DD TEXT KEYS -*
003500*                                     NO WINDOWING EXPOSURE.     *
003600*  11/14/00  R.PATEL      CR-00797    SKIP REPORT-DATE BLOCKS    *
003700*                                     WHOSE NET WORTH IS ZERO -  *
003800*                                     THESE WERE CONFUSING THE   *
003900*                                     DOWNSTREAM RECONCILIATION. *
004000*  06/03/02  R.PATEL      CR-00831    ADDED NET WORTH DIFFERENCE *
004100*                                     LINE VERSUS PRIOR REPORT   *
004200*                                     DATE.                     *
004300*  09/27/05  K.ONEILL     CR-01058    RAISED TRANSACTION TABLE   *
004400*                                     SIZE FROM 300 TO 500 ROWS -*
004500*                                     PERSONAL FINANCE VOLUME    *
004600*                                     OUTGREW THE OLD LIMIT.     *
004700*  02/14/08  K.ONEILL     CR-01094    COMMENT CLEAN-UP, NO       *
004800*                                     LOGIC CHANGE.              *
004810*  09/11/09  S.MARKOWSKI  CR-01095    A SECOND BALANCE ROW FOR   *
004820*                                     THE SAME ACCOUNT/DATE WAS  *
004830*                                     SLIPPING INTO THE TABLE -  *
004840*                                     1310 NOW REJECTS THE       *
004850*                                     DUPLICATE (1315/1317).     *
004860*  09/11/09  S.MARKOWSKI  CR-01096    ACCOUNT MASTER OPEN        *
004870*                                     FAILURE NOW ABENDS THE RUN *
004880*                                     INSTEAD OF PROCEEDING WITH *
004890*                                     AN EMPTY ACCOUNT TABLE.    *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
005500            OFF STATUS IS WS-RERUN-SWITCH-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ACCOUNT-MASTER-FILE ASSIGN TO "ACCTMSTR"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-ACCT-FILE-STATUS.
006100     SELECT ACCOUNT-CONFIG-FILE ASSIGN TO "ACCTCFG "
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-CFG-FILE-STATUS.
006400     SELECT ACCOUNT-TRANSACTION-FILE ASSIGN TO "ACCTTRAN"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-TRAN-FILE-STATUS.
006700     SELECT REPORT-DATE-FILE ASSIGN TO "RPTDATES"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-RPT-FILE-STATUS.
007000     SELECT NET-WORTH-REPORT-FILE ASSIGN TO "BALRPT  "
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-BAL-FILE-STATUS.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  ACCOUNT-MASTER-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 52 CHARACTERS.
007800 01  ACCOUNT-MASTER-RECORD.
007900     05  ACCT-ID                       PIC X(08).
008000     05  ACCT-NAME                     PIC X(30).
008100     05  ACCT-TYPE-CDE                 PIC X(12).
008200     05  FILLER                        PIC X(02).
008300 FD  ACCOUNT-CONFIG-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 50 CHARACTERS.
008600 01  ACCOUNT-CONFIG-RECORD.
008700     05  CFG-ACCT-ID                   PIC X(08).
008800     05  CFG-NAME                      PIC X(20).
008900         88  CFG-NAME-IS-RATE              VALUE
009000             'rate                '.
009100     05  CFG-TYPE-CDE                  PIC X(12).
009200         88  CFG-TYPE-IS-BIG-DECIMAL       VALUE
009300             'BIG_DECIMAL '.
009400     05  CFG-VALUE                     PIC S9(3)V9(4)
009500                                        SIGN TRAILING SEPARATE.
009600     05  FILLER                        PIC X(02).
009700 FD  ACCOUNT-TRANSACTION-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 93 CHARACTERS.
010000 01  ACCOUNT-TRANSACTION-RECORD.
010100     05  TXN-ID                        PIC X(08).
010200     05  TXN-ACCT-ID                   PIC X(08).
010300     05  TXN-TO-ACCT                   PIC X(08).
010400     05  TXN-DATE                      PIC X(10).
010500     05  TXN-TYPE-CDE                  PIC X(12).
010600         88  TXN-TYPE-BALANCE              VALUE
010700             'BALANCE     '.
010800         88  TXN-TYPE-ADDITION              VALUE
010900             'ADDITION    '.
011000         88  TXN-TYPE-SUBTRACTION            VALUE
011100             'SUBTRACTION '.
011200         88  TXN-TYPE-TRANSFER              VALUE
011300             'TRANSFER    '.
011400     05  TXN-VALUE                     PIC S9(13)V99.
011500     05  TXN-DESC                      PIC X(30).
011600     05  FILLER                        PIC X(02).
011700 FD  REPORT-DATE-FILE
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 12 CHARACTERS.
012000 01  REPORT-DATE-RECORD.
012100     05  RPT-DATE                      PIC X(10).
012200     05  FILLER                        PIC X(02).
012300 FD  NET-WORTH-REPORT-FILE
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 132 CHARACTERS.
012600 01  NET-WORTH-REPORT-LINE.
012700     05  RPT-LINE-TYPE-CDE             PIC X(02).
012800         88  RPT-LINE-HEADING              VALUE 'HD'.
012900         88  RPT-LINE-ACCOUNT               VALUE 'AC'.
013000         88  RPT-LINE-TOTAL-TYPE            VALUE 'TT'.
013100         88  RPT-LINE-FLOW-GROUP            VALUE 'FG'.
013200         88  RPT-LINE-NET-WORTH              VALUE 'NW'.
013300         88  RPT-LINE-FOOTER                VALUE 'FT'.
013400     05  FILLER                        PIC X(130).
013500 01  HEADING-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
013600     05  FILLER                        PIC X(02).
013700     05  HDG-TEXT                      PIC X(20).
013800     05  HDG-RPT-DATE                  PIC X(10).
013900     05  FILLER                        PIC X(100).
014000 01  ACCOUNT-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
014100     05  FILLER                        PIC X(02).
014200     05  ACL-ACCT-ID                   PIC X(08).
014300     05  FILLER                        PIC X(02).
014400     05  ACL-ACCT-NAME                 PIC X(30).
014500     05  FILLER                        PIC X(02).
014600     05  ACL-BALANCE                   PIC -(13)9.99.
014700     05  FILLER                        PIC X(02).
014800     05  ACL-TRANSFER                  PIC -(13)9.99.
014900     05  FILLER                        PIC X(52).
015000 01  TOTAL-TYPE-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
015100     05  FILLER                        PIC X(02).
015200     05  TTL-TYPE-NAME                 PIC X(20).
015300     05  FILLER                        PIC X(02).
015400     05  TTL-BALANCE                   PIC -(13)9.99.
015500     05  FILLER                        PIC X(02).
015600     05  TTL-TRANSFER                  PIC -(13)9.99.
015700     05  FILLER                        PIC X(02).
015800     05  TTL-FLOW                      PIC -(13)9.99.
015900     05  FILLER                        PIC X(53).
016000 01  FLOW-GROUP-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
016100     05  FILLER                        PIC X(02).
016200     05  FLG-GROUPING                  PIC X(12).
016300     05  FILLER                        PIC X(02).
016400     05  FLG-VALUE                     PIC -(13)9.99.
016500     05  FILLER                        PIC X(99).
016600 01  NET-WORTH-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
016700     05  FILLER                        PIC X(02).
016800     05  NWL-LITERAL-AREA              PIC X(12).
016900     05  FILLER                        PIC X(02).
017000     05  NWL-NET-WORTH                 PIC -(13)9.99.
017100     05  FILLER                        PIC X(02).
017200     05  NWL-DIFFERENCE                PIC -(13)9.99.
017300     05  NWL-DIFFERENCE-PRESENT-SW     PIC X(01).
017400         88  NWL-DIFFERENCE-PRESENT        VALUE 'Y'.
017500         88  NWL-DIFFERENCE-ABSENT         VALUE 'N'.
017600     05  FILLER                        PIC X(79).
017700 01  FOOTER-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
017800     05  FILLER                        PIC X(02).
017900     05  FTR-DATES-REPORTED-CT         PIC 9(07).
018000     05  FILLER                        PIC X(02).
018100     05  FTR-ACCOUNTS-PROCESSED-CT     PIC 9(07).
018200     05  FILLER                        PIC X(114).
018300 WORKING-STORAGE SECTION.
018400 01  WS-RERUN-SWITCHES.
018500     05  WS-RERUN-SWITCH-ON            PIC X(01)  VALUE 'Y'.
018600     05  WS-RERUN-SWITCH-OFF           PIC X(01)  VALUE 'N'.
018700     05  FILLER                        PIC X(01).
018800*-----------------------------------------------------------------
018900* FILE STATUS / EOF SWITCHES
019000*-----------------------------------------------------------------
019100 01  WS-ACCT-FILE-STATUS               PIC X(02)  VALUE SPACES.
019200     88  WS-ACCT-FILE-OK                   VALUE '00'.
019300 01  WS-CFG-FILE-STATUS                PIC X(02)  VALUE SPACES.
019400     88  WS-CFG-FILE-OK                     VALUE '00'.
019500 01  WS-TRAN-FILE-STATUS               PIC X(02)  VALUE SPACES.
019600     88  WS-TRAN-FILE-OK                    VALUE '00'.
019700 01  WS-RPT-FILE-STATUS                PIC X(02)  VALUE SPACES.
019800     88  WS-RPT-FILE-OK                     VALUE '00'.
019900 01  WS-BAL-FILE-STATUS                PIC X(02)  VALUE SPACES.
020000     88  WS-BAL-FILE-OK                     VALUE '00'.
020100 01  WS-EOF-SWITCHES.
020200     05  WS-ACCT-EOF-SW                PIC X(01)  VALUE 'N'.
020300         88  WS-END-OF-ACCT-FILE           VALUE 'Y'.
020400     05  WS-CFG-EOF-SW                 PIC X(01)  VALUE 'N'.
020500         88  WS-END-OF-CFG-FILE            VALUE 'Y'.
020600     05  WS-TRAN-EOF-SW                PIC X(01)  VALUE 'N'.
020700         88  WS-END-OF-TRAN-FILE           VALUE 'Y'.
020800     05  WS-RPT-EOF-SW                 PIC X(01)  VALUE 'N'.
020900         88  WS-END-OF-RPT-FILE            VALUE 'Y'.
021000     05  FILLER                        PIC X(01).
021100*-----------------------------------------------------------------
021200* ACCOUNT TYPE CATALOGUE - LOADED ONCE AT START OF RUN
021300*-----------------------------------------------------------------
021400 01  WS-ACCOUNT-TYPE-TABLE.
021500     05  WS-TYPE-ENTRY OCCURS 8 TIMES INDEXED BY WS-TYPE-IDX.
021600         10  WS-TYPE-ACCT-TYPE-CDE     PIC X(12).
021700         10  WS-TYPE-TOTAL-TYPE-CDE    PIC X(20).
021800         10  WS-TYPE-CALC-TYPE-CDE     PIC X(09).
021900             88  WS-TYPE-CALC-IS-ASSET     VALUE 'ASSET    '.
022000             88  WS-TYPE-CALC-IS-LIABLTY   VALUE 'LIABILITY'.
022100             88  WS-TYPE-CALC-IS-IGNORED   VALUE 'IGNORED  '.
022200         10  WS-TYPE-FLOW-GROUP-CDE    PIC X(12).
022300         10  WS-TYPE-TOTAL-BALANCE     PIC S9(13)V99.
022400         10  WS-TYPE-TOTAL-TRANSFER    PIC S9(13)V99.
022500         10  WS-TYPE-TOTAL-FLOW        PIC S9(13)V99.
022600         10  FILLER                    PIC X(02).
022700*-----------------------------------------------------------------
022800* FLOW GROUPING BUCKETS
022900*-----------------------------------------------------------------
023000 01  WS-FLOW-GROUP-TABLE.
023100     05  WS-FLOW-GROUP-ENTRY OCCURS 4 TIMES
023200                             INDEXED BY WS-FLOW-IDX.
023300         10  WS-FLOW-GROUP-CDE         PIC X(12).
023400         10  WS-FLOW-GROUP-VALUE       PIC S9(13)V99.
023500         10  FILLER                    PIC X(02).
023600*-----------------------------------------------------------------
023700* ACCOUNT MASTER TABLE - ONE ENTRY PER ACCOUNT FOR THE RUN
023800*-----------------------------------------------------------------
023900 01  WS-ACCOUNT-ENTRIES.
024000     05  WS-ACCOUNT-ENTRY OCCURS 50 TIMES INDEXED BY WS-ACCT-IDX.
024100         10  WS-ACCT-TBL-ID            PIC X(08).
024200         10  WS-ACCT-TBL-NAME          PIC X(30).
024300         10  WS-ACCT-TBL-TYPE-CDE      PIC X(12).
024400         10  WS-ACCT-TBL-TOTAL-TYPE    PIC X(20).
024500         10  WS-ACCT-TBL-CALC-TYPE     PIC X(09).
024600         10  WS-ACCT-TBL-FLOW-GROUP    PIC X(12).
024700         10  WS-ACCT-TBL-RATE-VALUE    PIC S9(3)V9(4).
024800         10  WS-ACCT-TBL-RATE-SW       PIC X(01).
024900             88  WS-ACCT-TBL-RATE-PRESENT  VALUE 'Y'.
025000             88  WS-ACCT-TBL-RATE-ABSENT   VALUE 'N'.
025100         10  WS-ACCT-TBL-BALANCE       PIC S9(13)V99.
025200         10  WS-ACCT-TBL-TRANSFER      PIC S9(13)V99.
025300         10  FILLER                    PIC X(02).
025400*-----------------------------------------------------------------
025500* TRANSACTION TABLE - SORTED ASCENDING BY DATE BEFORE CALC BEGINS
025600*-----------------------------------------------------------------
025700 01  WS-TRANSACTION-ENTRIES.
025800     05  WS-TRANSACTION-ENTRY OCCURS 500 TIMES
025900                              INDEXED BY WS-TXN-IDX WS-TXN-IDX2
025950                                         WS-DUP-IDX.
026000         10  WS-TXN-TBL-ID             PIC X(08).
026100         10  WS-TXN-TBL-ACCT-ID        PIC X(08).
026200         10  WS-TXN-TBL-TO-ACCT        PIC X(08).
026300         10  WS-TXN-TBL-DATE           PIC X(10).
026400         10  WS-TXN-TBL-TYPE-CDE       PIC X(12).
026500         10  WS-TXN-TBL-VALUE          PIC S9(13)V99.
026600         10  FILLER                    PIC X(02).
026700 01  WS-TRANSACTION-SWAP-AREA.
026800     05  WS-SWAP-ID                    PIC X(08).
026900     05  WS-SWAP-ACCT-ID                PIC X(08).
027000     05  WS-SWAP-TO-ACCT                PIC X(08).
027100     05  WS-SWAP-DATE                   PIC X(10).
027200     05  WS-SWAP-TYPE-CDE               PIC X(12).
027300     05  WS-SWAP-VALUE                  PIC S9(13)V99.
027400     05  FILLER                        PIC X(02).
027500*-----------------------------------------------------------------
027600* STANDALONE COUNTERS AND SUBSCRIPTS
027700*-----------------------------------------------------------------
027800 77  WS-ACCOUNT-CT                     PIC S9(04) COMP VALUE ZERO.
027900 77  WS-TRANSACTION-CT                 PIC S9(04) COMP VALUE ZERO.
028000 77  WS-CUTOFF-CT                      PIC S9(04) COMP VALUE ZERO.
028100 77  WS-SORT-OUTER-IDX                 PIC S9(04) COMP VALUE ZERO.
028200 77  WS-SORT-INNER-IDX                 PIC S9(04) COMP VALUE ZERO.
028300 77  WS-DATES-REPORTED-CT              PIC S9(07) COMP VALUE ZERO.
028400 77  WS-ACCOUNTS-PROCESSED-CT          PIC S9(07) COMP VALUE ZERO.
028500 77  WS-CFG-REJECTED-CT                PIC S9(07) COMP VALUE ZERO.
028600 77  WS-TRAN-REJECTED-CT               PIC S9(07) COMP VALUE ZERO.
028700*-----------------------------------------------------------------
028800* WORK AREAS FOR ONE REPORT-DATE PASS
028900*-----------------------------------------------------------------
029000 01  WS-CURRENT-RPT-DATE               PIC X(10)  VALUE SPACES.
029100 01  WS-NET-WORTH                      PIC S9(13)V99 VALUE ZERO.
029200 01  WS-PREV-NET-WORTH                 PIC S9(13)V99 VALUE ZERO.
029300 01  WS-NET-DIFFERENCE                 PIC S9(13)V99 VALUE ZERO.
029400 01  WS-PREV-NET-PRESENT-SW            PIC X(01)  VALUE 'N'.
029500     88  WS-PREV-NET-PRESENT               VALUE 'Y'.
029600 01  WS-DIFFERENCE-OK-SW               PIC X(01)  VALUE 'N'.
029700     88  WS-DIFFERENCE-IS-AVAILABLE         VALUE 'Y'.
029800 01  WS-FOUND-TYPE-SW                  PIC X(01)  VALUE 'N'.
029900     88  WS-TYPE-WAS-FOUND                 VALUE 'Y'.
029950 01  WS-DUP-BALANCE-SW                 PIC X(01)  VALUE 'N'.
029960     88  WS-DUPLICATE-BALANCE-FOUND        VALUE 'Y'.
030000 01  WS-MISC-FLAGS.
030100     05  WS-TO-ACCT-PRESENT-SW         PIC X(01)  VALUE 'N'.
030200         88  WS-TO-ACCT-IS-PRESENT          VALUE 'Y'.
030300     05  WS-CFG-ACCT-FOUND-SW          PIC X(01)  VALUE 'N'.
030400         88  WS-CFG-ACCT-WAS-FOUND          VALUE 'Y'.
030500     05  FILLER                        PIC X(02).
030600 01  WS-FLOOR-WORK-AREA REDEFINES WS-MISC-FLAGS.
030700     05  FILLER                        PIC X(04).
030800*    (NOTE: ALIASED OVER WS-MISC-FLAGS SO THE ROUNDING ROUTINE
030900*     CARRIES NO STORAGE OF ITS OWN - SEE 2510-FLOOR-AMOUNT.
031000*     NOT CURRENTLY REFERENCED BY FIELD NAME.)
031100 PROCEDURE DIVISION.
031200 0000-MAINLINE.
031300     PERFORM 0100-INITIALIZE-TYPE-TABLE THRU 0100-EXIT.
031400     PERFORM 1000-BUILD-ACCOUNT-TABLES THRU 1000-EXIT.
031500     PERFORM 2000-PROCESS-REPORT-DATES THRU 2000-EXIT
031600         UNTIL WS-END-OF-RPT-FILE.
031700     PERFORM 9000-WRITE-FOOTER THRU 9000-EXIT.
031800     CLOSE ACCOUNT-MASTER-FILE ACCOUNT-CONFIG-FILE
031900           ACCOUNT-TRANSACTION-FILE REPORT-DATE-FILE
032000           NET-WORTH-REPORT-FILE.
032100     STOP RUN.
032200*-----------------------------------------------------------------
032300* 0100 - LOAD THE ACCOUNT TYPE CATALOGUE (CR-00601/CR-00659)
032400*-----------------------------------------------------------------
032500 0100-INITIALIZE-TYPE-TABLE.
032600     MOVE 'CHECKING    '  TO WS-TYPE-ACCT-TYPE-CDE (1).
032700     MOVE 'CASH                ' TO WS-TYPE-TOTAL-TYPE-CDE (1).
032800     MOVE 'ASSET    '  TO WS-TYPE-CALC-TYPE-CDE (1).
032900     MOVE 'CASH        '  TO WS-TYPE-FLOW-GROUP-CDE (1).
033000     MOVE 'SAVINGS     '  TO WS-TYPE-ACCT-TYPE-CDE (2).
033100     MOVE 'CASH                ' TO WS-TYPE-TOTAL-TYPE-CDE (2).
033200     MOVE 'ASSET    '  TO WS-TYPE-CALC-TYPE-CDE (2).
033300     MOVE 'CASH        '  TO WS-TYPE-FLOW-GROUP-CDE (2).
033400     MOVE 'INVESTMENT  '  TO WS-TYPE-ACCT-TYPE-CDE (3).
033500     MOVE 'SHORT_TERM_ASSET    ' TO WS-TYPE-TOTAL-TYPE-CDE (3).
033600     MOVE 'ASSET    '  TO WS-TYPE-CALC-TYPE-CDE (3).
033700     MOVE 'GAIN        '  TO WS-TYPE-FLOW-GROUP-CDE (3).
033800     MOVE 'RETIREMENT  '  TO WS-TYPE-ACCT-TYPE-CDE (4).
033900     MOVE 'RETIREMENT_ASSET    ' TO WS-TYPE-TOTAL-TYPE-CDE (4).
034000     MOVE 'ASSET    '  TO WS-TYPE-CALC-TYPE-CDE (4).
034100     MOVE 'GAIN        '  TO WS-TYPE-FLOW-GROUP-CDE (4).
034200     MOVE 'ASSET       '  TO WS-TYPE-ACCT-TYPE-CDE (5).
034300     MOVE 'PHYSICAL_ASSET      ' TO WS-TYPE-TOTAL-TYPE-CDE (5).
034400     MOVE 'ASSET    '  TO WS-TYPE-CALC-TYPE-CDE (5).
034500     MOVE 'APPRECIATION'  TO WS-TYPE-FLOW-GROUP-CDE (5).
034600     MOVE 'CREDITCARD  '  TO WS-TYPE-ACCT-TYPE-CDE (6).
034700     MOVE 'CASH_LIABILITY      ' TO WS-TYPE-TOTAL-TYPE-CDE (6).
034800     MOVE 'LIABILITY'  TO WS-TYPE-CALC-TYPE-CDE (6).
034900     MOVE 'CASH        '  TO WS-TYPE-FLOW-GROUP-CDE (6).
035000     MOVE 'LOAN        '  TO WS-TYPE-ACCT-TYPE-CDE (7).
035100     MOVE 'LONG_TERM_LIABILITY ' TO WS-TYPE-TOTAL-TYPE-CDE (7).
035200     MOVE 'LIABILITY'  TO WS-TYPE-CALC-TYPE-CDE (7).
035300     MOVE 'INTEREST    '  TO WS-TYPE-FLOW-GROUP-CDE (7).
035400     MOVE 'EXTERNAL    '  TO WS-TYPE-ACCT-TYPE-CDE (8).
035500     MOVE 'IGNORED             ' TO WS-TYPE-TOTAL-TYPE-CDE (8).
035600     MOVE 'IGNORED  '  TO WS-TYPE-CALC-TYPE-CDE (8).
035700     MOVE SPACES        TO WS-TYPE-FLOW-GROUP-CDE (8).
035800     MOVE 'CASH        '  TO WS-FLOW-GROUP-CDE (1).
035900     MOVE 'GAIN        '  TO WS-FLOW-GROUP-CDE (2).
036000     MOVE 'APPRECIATION'  TO WS-FLOW-GROUP-CDE (3).
036100     MOVE 'INTEREST    '  TO WS-FLOW-GROUP-CDE (4).
036200 0100-EXIT.
036300     EXIT.
036400*-----------------------------------------------------------------
036500* 1000 - BUILD THE IN-MEMORY ACCOUNT AND TRANSACTION TABLES
036600*-----------------------------------------------------------------
036700 1000-BUILD-ACCOUNT-TABLES.
036800     PERFORM 1100-LOAD-ACCOUNTS THRU 1100-EXIT.
036900     PERFORM 1200-LOAD-CONFIGS THRU 1200-EXIT.
037000     PERFORM 1300-LOAD-TRANSACTIONS THRU 1300-EXIT.
037100     PERFORM 1400-SORT-ACCOUNT-HISTORY THRU 1400-EXIT.
037200 1000-EXIT.
037300     EXIT.
037400 1100-LOAD-ACCOUNTS.
037500     OPEN INPUT ACCOUNT-MASTER-FILE.
037600     IF NOT WS-ACCT-FILE-OK
037700         DISPLAY 'NWCM-CALC01 - ACCOUNT OPEN FAILED - STATUS '
037800                 WS-ACCT-FILE-STATUS
037820         GO TO 9900-ABEND-RUN
038000     ELSE
038100         PERFORM 1110-READ-ACCOUNT THRU 1110-EXIT
038200         PERFORM 1105-PROCESS-ONE-ACCOUNT THRU 1105-EXIT
038300             UNTIL WS-END-OF-ACCT-FILE
038400     END-IF.
038500     CLOSE ACCOUNT-MASTER-FILE.
038600 1100-EXIT.
038700     EXIT.
038800 1105-PROCESS-ONE-ACCOUNT.
038900     ADD 1 TO WS-ACCOUNT-CT.
039000     SET WS-ACCT-IDX TO WS-ACCOUNT-CT.
039100     MOVE ACCT-ID       TO WS-ACCT-TBL-ID (WS-ACCT-IDX).
039200     MOVE ACCT-NAME     TO WS-ACCT-TBL-NAME (WS-ACCT-IDX).
039300     MOVE ACCT-TYPE-CDE TO
039400          WS-ACCT-TBL-TYPE-CDE (WS-ACCT-IDX).
039500     MOVE 'N' TO WS-ACCT-TBL-RATE-SW (WS-ACCT-IDX).
039600     MOVE ZERO TO WS-ACCT-TBL-RATE-VALUE (WS-ACCT-IDX).
039700     PERFORM 1120-LOOKUP-TYPE THRU 1120-EXIT.
039800     PERFORM 1110-READ-ACCOUNT THRU 1110-EXIT.
039900 1105-EXIT.
040000     EXIT.
040100 1110-READ-ACCOUNT.
040200     READ ACCOUNT-MASTER-FILE
040300         AT END MOVE 'Y' TO WS-ACCT-EOF-SW
040400     END-READ.
040500 1110-EXIT.
040600     EXIT.
040700 1120-LOOKUP-TYPE.
040800     MOVE 'N' TO WS-FOUND-TYPE-SW.
040900     PERFORM 1122-TEST-ONE-TYPE-ENTRY THRU 1122-EXIT
041000         VARYING WS-TYPE-IDX FROM 1 BY 1
041100         UNTIL WS-TYPE-IDX > 8
041200            OR WS-TYPE-WAS-FOUND.
041300 1120-EXIT.
041400     EXIT.
041500 1122-TEST-ONE-TYPE-ENTRY.
041600     IF WS-TYPE-ACCT-TYPE-CDE (WS-TYPE-IDX) =
041700        WS-ACCT-TBL-TYPE-CDE (WS-ACCT-IDX)
041800         MOVE WS-TYPE-TOTAL-TYPE-CDE (WS-TYPE-IDX) TO
041900              WS-ACCT-TBL-TOTAL-TYPE (WS-ACCT-IDX)
042000         MOVE WS-TYPE-CALC-TYPE-CDE (WS-TYPE-IDX) TO
042100              WS-ACCT-TBL-CALC-TYPE (WS-ACCT-IDX)
042200         MOVE WS-TYPE-FLOW-GROUP-CDE (WS-TYPE-IDX) TO
042300              WS-ACCT-TBL-FLOW-GROUP (WS-ACCT-IDX)
042400         MOVE 'Y' TO WS-FOUND-TYPE-SW
042500     END-IF.
042600 1122-EXIT.
042700     EXIT.
042800 1200-LOAD-CONFIGS.
042900     OPEN INPUT ACCOUNT-CONFIG-FILE.
043000     IF NOT WS-CFG-FILE-OK
043100         DISPLAY 'NWCM-CALC01 - CONFIG OPEN FAILED - STATUS '
043200                 WS-CFG-FILE-STATUS
043300         MOVE 'Y' TO WS-CFG-EOF-SW
043400     ELSE
043500         PERFORM 1220-READ-CONFIG THRU 1220-EXIT
043600         PERFORM 1205-PROCESS-ONE-CONFIG THRU 1205-EXIT
043700             UNTIL WS-END-OF-CFG-FILE
043800     END-IF.
043900     CLOSE ACCOUNT-CONFIG-FILE.
044000 1200-EXIT.
044100     EXIT.
044200 1205-PROCESS-ONE-CONFIG.
044300     PERFORM 1210-VALIDATE-CONFIG THRU 1210-EXIT.
044400     PERFORM 1220-READ-CONFIG THRU 1220-EXIT.
044500 1205-EXIT.
044600     EXIT.
044700 1210-VALIDATE-CONFIG.
044800*    ONLY THE 'rate' CONFIG OF TYPE BIG_DECIMAL IS RECOGNISED, AND
044900*    ONLY FOR SAVINGS AND LOAN ACCOUNTS (CR-00668).
045000     MOVE 'N' TO WS-CFG-ACCT-FOUND-SW.
045100     PERFORM 1212-TEST-ONE-ACCOUNT-FOR-CFG THRU 1212-EXIT
045200         VARYING WS-ACCT-IDX FROM 1 BY 1
045300         UNTIL WS-ACCT-IDX > WS-ACCOUNT-CT
045400            OR WS-CFG-ACCT-WAS-FOUND.
045500     IF NOT WS-CFG-ACCT-WAS-FOUND
045600         ADD 1 TO WS-CFG-REJECTED-CT
045700     ELSE
045800         SUBTRACT 1 FROM WS-ACCT-IDX
045900         IF CFG-NAME-IS-RATE AND CFG-TYPE-IS-BIG-DECIMAL
046000            AND (WS-ACCT-TBL-TYPE-CDE (WS-ACCT-IDX) =
046100                 'SAVINGS     '
046200              OR WS-ACCT-TBL-TYPE-CDE (WS-ACCT-IDX) =
046300                 'LOAN        ')
046400             MOVE CFG-VALUE TO
046500                  WS-ACCT-TBL-RATE-VALUE (WS-ACCT-IDX)
046600             MOVE 'Y' TO WS-ACCT-TBL-RATE-SW (WS-ACCT-IDX)
046700         ELSE
046800             ADD 1 TO WS-CFG-REJECTED-CT
046900         END-IF
047000     END-IF.
047100 1210-EXIT.
047200     EXIT.
047300 1212-TEST-ONE-ACCOUNT-FOR-CFG.
047400     IF WS-ACCT-TBL-ID (WS-ACCT-IDX) = CFG-ACCT-ID
047500         MOVE 'Y' TO WS-CFG-ACCT-FOUND-SW
047600     END-IF.
047700 1212-EXIT.
047800     EXIT.
047900 1220-READ-CONFIG.
048000     READ ACCOUNT-CONFIG-FILE
048100         AT END MOVE 'Y' TO WS-CFG-EOF-SW
048200     END-READ.
048300 1220-EXIT.
048400     EXIT.
048500 1300-LOAD-TRANSACTIONS.
048600     OPEN INPUT ACCOUNT-TRANSACTION-FILE.
048700     IF NOT WS-TRAN-FILE-OK
048800         DISPLAY 'NWCM-CALC01 - TRANSACTION OPEN FAILED - STATUS'
048900                 WS-TRAN-FILE-STATUS
049000         MOVE 'Y' TO WS-TRAN-EOF-SW
049100     ELSE
049200         PERFORM 1320-READ-TRANSACTION THRU 1320-EXIT
049300         PERFORM 1305-PROCESS-ONE-TRAN THRU 1305-EXIT
049400             UNTIL WS-END-OF-TRAN-FILE
049500     END-IF.
049600     CLOSE ACCOUNT-TRANSACTION-FILE.
049700 1300-EXIT.
049800     EXIT.
049900 1305-PROCESS-ONE-TRAN.
050000     PERFORM 1310-VALIDATE-TRANSACTION THRU 1310-EXIT.
050100     PERFORM 1320-READ-TRANSACTION THRU 1320-EXIT.
050200 1305-EXIT.
050300     EXIT.
050400 1310-VALIDATE-TRANSACTION.
050500*    BALANCE/ADDITION/SUBTRACTION MUST HAVE NO TO-ACCOUNT;
050600*    TRANSFER MUST HAVE ONE (CR-00601).  A SECOND BALANCE ROW
050620*    FOR THE SAME ACCOUNT ON THE SAME DATE IS ALSO REJECTED
050640*    (CR-01095).
050700     IF TXN-TO-ACCT = SPACES
050800         MOVE 'N' TO WS-TO-ACCT-PRESENT-SW
050900     ELSE
051000         MOVE 'Y' TO WS-TO-ACCT-PRESENT-SW
051100     END-IF.
051120     MOVE 'N' TO WS-DUP-BALANCE-SW.
051140     IF TXN-TYPE-BALANCE
051160         PERFORM 1315-CHECK-DUPLICATE-BALANCE THRU 1315-EXIT
051180     END-IF.
051200     IF WS-DUPLICATE-BALANCE-FOUND
051210         ADD 1 TO WS-TRAN-REJECTED-CT
051220         DISPLAY 'NWCM-CALC01 - DUPLICATE BALANCE REJECTED '
051230                 TXN-ID
051240     ELSE
051300        IF (TXN-TYPE-TRANSFER AND WS-TO-ACCT-IS-PRESENT)
051400           OR ((TXN-TYPE-BALANCE OR TXN-TYPE-ADDITION
051500                OR TXN-TYPE-SUBTRACTION)
051600               AND NOT WS-TO-ACCT-IS-PRESENT)
051700            ADD 1 TO WS-TRANSACTION-CT
051800            SET WS-TXN-IDX TO WS-TRANSACTION-CT
051900            MOVE TXN-ID       TO WS-TXN-TBL-ID (WS-TXN-IDX)
052000            MOVE TXN-ACCT-ID  TO WS-TXN-TBL-ACCT-ID (WS-TXN-IDX)
052100            MOVE TXN-TO-ACCT  TO WS-TXN-TBL-TO-ACCT (WS-TXN-IDX)
052200            MOVE TXN-DATE     TO WS-TXN-TBL-DATE (WS-TXN-IDX)
052300            MOVE TXN-TYPE-CDE TO WS-TXN-TBL-TYPE-CDE (WS-TXN-IDX)
052400            MOVE TXN-VALUE    TO WS-TXN-TBL-VALUE (WS-TXN-IDX)
052500        ELSE
052600            ADD 1 TO WS-TRAN-REJECTED-CT
052700            DISPLAY 'NWCM-CALC01 - REJECTED TRANSACTION ' TXN-ID
052750        END-IF
052780     END-IF.
052800 1310-EXIT.
052900     EXIT.
052920*-----------------------------------------------------------------
052930* 1315 - HAS A BALANCE ROW ALREADY BEEN ACCEPTED FOR THIS SAME
052932*        ACCOUNT/DATE?  WALKS THE TABLE BUILT SO FAR (CR-01095).
052934*-----------------------------------------------------------------
052936 1315-CHECK-DUPLICATE-BALANCE.
052938     PERFORM 1317-TEST-ONE-PRIOR-BALANCE THRU 1317-EXIT
052940         VARYING WS-DUP-IDX FROM 1 BY 1
052942         UNTIL WS-DUP-IDX > WS-TRANSACTION-CT
052944            OR WS-DUPLICATE-BALANCE-FOUND.
052946 1315-EXIT.
052948     EXIT.
052950 1317-TEST-ONE-PRIOR-BALANCE.
052952     IF WS-TXN-TBL-ACCT-ID (WS-DUP-IDX) = TXN-ACCT-ID
052954        AND WS-TXN-TBL-DATE (WS-DUP-IDX) = TXN-DATE
052956        AND WS-TXN-TBL-TYPE-CDE (WS-DUP-IDX) = 'BALANCE     '
052958         MOVE 'Y' TO WS-DUP-BALANCE-SW
052960     END-IF.
052962 1317-EXIT.
052964     EXIT.
053000 1320-READ-TRANSACTION.
053100     READ ACCOUNT-TRANSACTION-FILE
053200         AT END MOVE 'Y' TO WS-TRAN-EOF-SW
053300     END-READ.
053400 1320-EXIT.
053500     EXIT.
053600 1400-SORT-ACCOUNT-HISTORY.
053700*    STABLE INSERTION SORT, ASCENDING BY TXN-DATE - VOLUME IS
053800*    SMALL ENOUGH PER RUN THAT A SORT VERB WAS NOT JUSTIFIED
053900*    WHEN THIS PARAGRAPH WAS WRITTEN (CR-00601).
054000     PERFORM 1405-SORT-ONE-ENTRY THRU 1405-EXIT
054100         VARYING WS-SORT-OUTER-IDX FROM 2 BY 1
054200         UNTIL WS-SORT-OUTER-IDX > WS-TRANSACTION-CT.
054300 1400-EXIT.
054400     EXIT.
054500 1405-SORT-ONE-ENTRY.
054600     SET WS-TXN-IDX TO WS-SORT-OUTER-IDX.
054700     MOVE WS-TXN-TBL-ID (WS-TXN-IDX) TO WS-SWAP-ID.
054800     MOVE WS-TXN-TBL-ACCT-ID (WS-TXN-IDX) TO WS-SWAP-ACCT-ID.
054900     MOVE WS-TXN-TBL-TO-ACCT (WS-TXN-IDX) TO WS-SWAP-TO-ACCT.
055000     MOVE WS-TXN-TBL-DATE (WS-TXN-IDX) TO WS-SWAP-DATE.
055100     MOVE WS-TXN-TBL-TYPE-CDE (WS-TXN-IDX) TO WS-SWAP-TYPE-CDE.
055200     MOVE WS-TXN-TBL-VALUE (WS-TXN-IDX) TO WS-SWAP-VALUE.
055300     MOVE WS-SORT-OUTER-IDX TO WS-SORT-INNER-IDX.
055400     PERFORM 1410-SHIFT-ONE-ENTRY THRU 1410-EXIT
055500         UNTIL WS-SORT-INNER-IDX = 1
055600            OR WS-TXN-TBL-DATE (WS-SORT-INNER-IDX - 1)
055700               NOT > WS-SWAP-DATE.
055800     SET WS-TXN-IDX TO WS-SORT-INNER-IDX.
055900     MOVE WS-SWAP-ID       TO WS-TXN-TBL-ID (WS-TXN-IDX).
056000     MOVE WS-SWAP-ACCT-ID  TO WS-TXN-TBL-ACCT-ID (WS-TXN-IDX).
056100     MOVE WS-SWAP-TO-ACCT  TO WS-TXN-TBL-TO-ACCT (WS-TXN-IDX).
056200     MOVE WS-SWAP-DATE     TO WS-TXN-TBL-DATE (WS-TXN-IDX).
056300     MOVE WS-SWAP-TYPE-CDE TO WS-TXN-TBL-TYPE-CDE (WS-TXN-IDX).
056400     MOVE WS-SWAP-VALUE    TO WS-TXN-TBL-VALUE (WS-TXN-IDX).
056500 1405-EXIT.
056600     EXIT.
056700 1410-SHIFT-ONE-ENTRY.
056800     SET WS-TXN-IDX  TO WS-SORT-INNER-IDX.
056900     SET WS-TXN-IDX2 TO WS-SORT-INNER-IDX.
057000     SUBTRACT 1 FROM WS-TXN-IDX2.
057100     MOVE WS-TXN-TBL-ID (WS-TXN-IDX2) TO WS-TXN-TBL-ID (WS-TXN-IDX).
057200     MOVE WS-TXN-TBL-ACCT-ID (WS-TXN-IDX2) TO
057300          WS-TXN-TBL-ACCT-ID (WS-TXN-IDX).
057400     MOVE WS-TXN-TBL-TO-ACCT (WS-TXN-IDX2) TO
057500          WS-TXN-TBL-TO-ACCT (WS-TXN-IDX).
057600     MOVE WS-TXN-TBL-DATE (WS-TXN-IDX2) TO
057700          WS-TXN-TBL-DATE (WS-TXN-IDX).
057800     MOVE WS-TXN-TBL-TYPE-CDE (WS-TXN-IDX2) TO
057900          WS-TXN-TBL-TYPE-CDE (WS-TXN-IDX).
058000     MOVE WS-TXN-TBL-VALUE (WS-TXN-IDX2) TO
058100          WS-TXN-TBL-VALUE (WS-TXN-IDX).
058200     SUBTRACT 1 FROM WS-SORT-INNER-IDX.
058300 1410-EXIT.
058400     EXIT.
058500*-----------------------------------------------------------------
058600* 2000 - ONE PASS PER REPORT DATE, ASCENDING ORDER
058700*-----------------------------------------------------------------
058800 2000-PROCESS-REPORT-DATES.
058900     IF WS-CURRENT-RPT-DATE = SPACES
059000         OPEN INPUT REPORT-DATE-FILE
059100         OPEN OUTPUT NET-WORTH-REPORT-FILE
059200         IF NOT WS-RPT-FILE-OK
059300             DISPLAY 'NWCM-CALC01 - RPTDATE OPEN FAILED - STATUS'
059400                     WS-RPT-FILE-STATUS
059500             MOVE 'Y' TO WS-RPT-EOF-SW
059600         END-IF
059700     END-IF.
059800     PERFORM 2010-READ-REPORT-DATE THRU 2010-EXIT.
059900     IF NOT WS-END-OF-RPT-FILE
060000         PERFORM 2050-FIND-CUTOFF THRU 2050-EXIT
060100         MOVE ZERO TO WS-NET-WORTH
060200         PERFORM 2012-RESET-ONE-TYPE-TOTAL THRU 2012-EXIT
060300             VARYING WS-TYPE-IDX FROM 1 BY 1
060400             UNTIL WS-TYPE-IDX > 8
060500         PERFORM 2014-RESET-ONE-FLOW-TOTAL THRU 2014-EXIT
060600             VARYING WS-FLOW-IDX FROM 1 BY 1
060700             UNTIL WS-FLOW-IDX > 4
060800         PERFORM 2025-PROCESS-ONE-ACCOUNT-DATE THRU 2025-EXIT
060900             VARYING WS-ACCT-IDX FROM 1 BY 1
061000             UNTIL WS-ACCT-IDX > WS-ACCOUNT-CT
061100         PERFORM 2300-COMPUTE-FLOW THRU 2300-EXIT
061200         PERFORM 2400-COMPUTE-DIFFERENCES THRU 2400-EXIT
061300         PERFORM 2500-WRITE-REPORT-BLOCK THRU 2500-EXIT
061400     END-IF.
061500 2000-EXIT.
061600     EXIT.
061700 2012-RESET-ONE-TYPE-TOTAL.
061800     MOVE ZERO TO WS-TYPE-TOTAL-BALANCE (WS-TYPE-IDX).
061900     MOVE ZERO TO WS-TYPE-TOTAL-TRANSFER (WS-TYPE-IDX).
062000     MOVE ZERO TO WS-TYPE-TOTAL-FLOW (WS-TYPE-IDX).
062100 2012-EXIT.
062200     EXIT.
062300 2014-RESET-ONE-FLOW-TOTAL.
062400     MOVE ZERO TO WS-FLOW-GROUP-VALUE (WS-FLOW-IDX).
062500 2014-EXIT.
062600     EXIT.
062700 2025-PROCESS-ONE-ACCOUNT-DATE.
062800     PERFORM 2100-CALCULATE-ACCOUNT THRU 2100-EXIT.
062900     PERFORM 2200-ACCUMULATE-TOTALS THRU 2200-EXIT.
063000     ADD 1 TO WS-ACCOUNTS-PROCESSED-CT.
063100 2025-EXIT.
063200     EXIT.
063300 2010-READ-REPORT-DATE.
063400     READ REPORT-DATE-FILE
063500         AT END MOVE 'Y' TO WS-RPT-EOF-SW
063600     END-READ.
063700     IF NOT WS-END-OF-RPT-FILE
063800         MOVE RPT-DATE TO WS-CURRENT-RPT-DATE
063900     END-IF.
064000 2010-EXIT.
064100     EXIT.
064200*-----------------------------------------------------------------
064300* 2050 - TRANSACTIONS ARE SORTED ASCENDING, SO THE SAME CUTOFF
064400*        POSITION APPLIES TO EVERY ACCOUNT FOR THIS REPORT DATE
064500*-----------------------------------------------------------------
064600 2050-FIND-CUTOFF.
064700     MOVE ZERO TO WS-CUTOFF-CT.
064800     PERFORM 2055-TEST-ONE-TXN-FOR-CUTOFF THRU 2055-EXIT
064900         VARYING WS-TXN-IDX FROM 1 BY 1
065000         UNTIL WS-TXN-IDX > WS-TRANSACTION-CT.
065100 2050-EXIT.
065200     EXIT.
065300 2055-TEST-ONE-TXN-FOR-CUTOFF.
065400     IF WS-TXN-TBL-DATE (WS-TXN-IDX) NOT > WS-CURRENT-RPT-DATE
065500         ADD 1 TO WS-CUTOFF-CT
065600     END-IF.
065700 2055-EXIT.
065800     EXIT.
065900*-----------------------------------------------------------------
066000* 2100 - REPLAY ONE ACCOUNT'S HISTORY THROUGH THE CUTOFF POINT
066100*-----------------------------------------------------------------
066200 2100-CALCULATE-ACCOUNT.
066300     MOVE ZERO TO WS-ACCT-TBL-BALANCE (WS-ACCT-IDX).
066400     MOVE ZERO TO WS-ACCT-TBL-TRANSFER (WS-ACCT-IDX).
066500     PERFORM 2110-APPLY-TRANSACTION THRU 2110-EXIT
066600         VARYING WS-TXN-IDX FROM 1 BY 1
066700         UNTIL WS-TXN-IDX > WS-CUTOFF-CT.
066800     IF WS-ACCT-TBL-TYPE-CDE (WS-ACCT-IDX) = 'LOAN        '
066900         COMPUTE WS-ACCT-TBL-BALANCE (WS-ACCT-IDX) =
067000                 WS-ACCT-TBL-BALANCE (WS-ACCT-IDX) * -1
067100     END-IF.
067200 2100-EXIT.
067300     EXIT.
067400*-----------------------------------------------------------------
067500* 2110 - ONE TRANSACTION'S EFFECT ON THIS ACCOUNT'S RUNNING
067600*        BALANCE AND TRANSFER TOTAL (CR-00601/CR-00659)
067700*-----------------------------------------------------------------
067800 2110-APPLY-TRANSACTION.
067900     IF WS-TXN-TBL-ACCT-ID (WS-TXN-IDX) =
068000        WS-ACCT-TBL-ID (WS-ACCT-IDX)
068100         EVALUATE WS-TXN-TBL-TYPE-CDE (WS-TXN-IDX)
068200             WHEN 'BALANCE     '
068300                 MOVE WS-TXN-TBL-VALUE (WS-TXN-IDX) TO
068400                      WS-ACCT-TBL-BALANCE (WS-ACCT-IDX)
068500             WHEN 'ADDITION    '
068600                 ADD WS-TXN-TBL-VALUE (WS-TXN-IDX) TO
068700                     WS-ACCT-TBL-BALANCE (WS-ACCT-IDX)
068800             WHEN 'SUBTRACTION '
068900                 SUBTRACT WS-TXN-TBL-VALUE (WS-TXN-IDX) FROM
069000                          WS-ACCT-TBL-BALANCE (WS-ACCT-IDX)
069100             WHEN 'TRANSFER    '
069200                 IF WS-ACCT-TBL-TYPE-CDE (WS-ACCT-IDX) =
069300                    'CREDITCARD  '
069400                     ADD WS-TXN-TBL-VALUE (WS-TXN-IDX) TO
069500                         WS-ACCT-TBL-TRANSFER (WS-ACCT-IDX)
069600                 ELSE
069700                     SUBTRACT WS-TXN-TBL-VALUE (WS-TXN-IDX) FROM
069800                              WS-ACCT-TBL-TRANSFER (WS-ACCT-IDX)
069900                 END-IF
070000         END-EVALUATE
070100     ELSE
070200         IF WS-TXN-TBL-TO-ACCT (WS-TXN-IDX) =
070300            WS-ACCT-TBL-ID (WS-ACCT-IDX)
070400             ADD WS-TXN-TBL-VALUE (WS-TXN-IDX) TO
070500                 WS-ACCT-TBL-BALANCE (WS-ACCT-IDX)
070600             IF WS-ACCT-TBL-TYPE-CDE (WS-ACCT-IDX) =
070700                'CREDITCARD  '
070800                 SUBTRACT WS-TXN-TBL-VALUE (WS-TXN-IDX) FROM
070900                          WS-ACCT-TBL-TRANSFER (WS-ACCT-IDX)
071000             ELSE
071100                 ADD WS-TXN-TBL-VALUE (WS-TXN-IDX) TO
071200                     WS-ACCT-TBL-TRANSFER (WS-ACCT-IDX)
071300             END-IF
071400         END-IF
071500     END-IF.
071600 2110-EXIT.
071700     EXIT.
071800*-----------------------------------------------------------------
071900* 2200 - ROLL ONE ACCOUNT'S BALANCE/TRANSFER INTO ITS TOTAL TYPE
072000*-----------------------------------------------------------------
072100 2200-ACCUMULATE-TOTALS.
072200     PERFORM 2210-ROLL-ONE-TYPE-TOTAL THRU 2210-EXIT
072300         VARYING WS-TYPE-IDX FROM 1 BY 1
072400         UNTIL WS-TYPE-IDX > 8.
072500 2200-EXIT.
072600     EXIT.
072700 2210-ROLL-ONE-TYPE-TOTAL.
072800     IF WS-TYPE-ACCT-TYPE-CDE (WS-TYPE-IDX) =
072900        WS-ACCT-TBL-TYPE-CDE (WS-ACCT-IDX)
073000         IF WS-TYPE-CALC-IS-ASSET (WS-TYPE-IDX)
073100             ADD WS-ACCT-TBL-BALANCE (WS-ACCT-IDX) TO
073200                 WS-TYPE-TOTAL-BALANCE (WS-TYPE-IDX)
073300             ADD WS-ACCT-TBL-TRANSFER (WS-ACCT-IDX) TO
073400                 WS-TYPE-TOTAL-TRANSFER (WS-TYPE-IDX)
073500             ADD WS-ACCT-TBL-BALANCE (WS-ACCT-IDX) TO
073600                 WS-NET-WORTH
073700         END-IF
073800         IF WS-TYPE-CALC-IS-LIABLTY (WS-TYPE-IDX)
073900             ADD WS-ACCT-TBL-BALANCE (WS-ACCT-IDX) TO
074000                 WS-TYPE-TOTAL-BALANCE (WS-TYPE-IDX)
074100             ADD WS-ACCT-TBL-TRANSFER (WS-ACCT-IDX) TO
074200                 WS-TYPE-TOTAL-TRANSFER (WS-TYPE-IDX)
074300             SUBTRACT WS-ACCT-TBL-BALANCE (WS-ACCT-IDX) FROM
074400                      WS-NET-WORTH
074500         END-IF
074600     END-IF.
074700 2210-EXIT.
074800     EXIT.
074900*-----------------------------------------------------------------
075000* 2300 - FLOW PER TOTAL TYPE, ROLLED INTO ITS FLOW GROUPING
075100*-----------------------------------------------------------------
075200 2300-COMPUTE-FLOW.
075300     PERFORM 2310-PROCESS-ONE-TYPE-FLOW THRU 2310-EXIT
075400         VARYING WS-TYPE-IDX FROM 1 BY 1
075500         UNTIL WS-TYPE-IDX > 8.
075600 2300-EXIT.
075700     EXIT.
075800 2310-PROCESS-ONE-TYPE-FLOW.
075900     IF WS-TYPE-CALC-IS-ASSET (WS-TYPE-IDX)
076000        OR WS-TYPE-CALC-IS-IGNORED (WS-TYPE-IDX)
076100         COMPUTE WS-TYPE-TOTAL-FLOW (WS-TYPE-IDX) =
076200             WS-TYPE-TOTAL-BALANCE (WS-TYPE-IDX) -
076300             WS-TYPE-TOTAL-TRANSFER (WS-TYPE-IDX)
076400     ELSE
076500         COMPUTE WS-TYPE-TOTAL-FLOW (WS-TYPE-IDX) =
076600             (WS-TYPE-TOTAL-BALANCE (WS-TYPE-IDX) -
076700              WS-TYPE-TOTAL-TRANSFER (WS-TYPE-IDX)) * -1
076800     END-IF.
076900     IF NOT WS-TYPE-CALC-IS-IGNORED (WS-TYPE-IDX)
077000         PERFORM 2320-ROLL-INTO-FLOW-GROUP THRU 2320-EXIT
077100             VARYING WS-FLOW-IDX FROM 1 BY 1
077200             UNTIL WS-FLOW-IDX > 4
077300     END-IF.
077400 2310-EXIT.
077500     EXIT.
077600 2320-ROLL-INTO-FLOW-GROUP.
077700     IF WS-FLOW-GROUP-CDE (WS-FLOW-IDX) =
077800        WS-TYPE-FLOW-GROUP-CDE (WS-TYPE-IDX)
077900         ADD WS-TYPE-TOTAL-FLOW (WS-TYPE-IDX) TO
078000             WS-FLOW-GROUP-VALUE (WS-FLOW-IDX)
078100     END-IF.
078200 2320-EXIT.
078300     EXIT.
078400*-----------------------------------------------------------------
078500* 2400 - NET WORTH DIFFERENCE VERSUS THE PRIOR REPORTED DATE
078600*-----------------------------------------------------------------
078700 2400-COMPUTE-DIFFERENCES.
078800     MOVE 'N' TO WS-DIFFERENCE-OK-SW.
078900     IF WS-NET-WORTH NOT = ZERO
079000         IF WS-PREV-NET-PRESENT AND WS-PREV-NET-WORTH NOT = ZERO
079100             COMPUTE WS-NET-DIFFERENCE =
079200                     WS-NET-WORTH - WS-PREV-NET-WORTH
079300             MOVE 'Y' TO WS-DIFFERENCE-OK-SW
079400         END-IF
079500     END-IF.
079600 2400-EXIT.
079700     EXIT.
079800*-----------------------------------------------------------------
079900* 2500 - WRITE ONE REPORT-DATE BLOCK (SKIP WHEN NET WORTH IS ZERO
080000*        PER CR-00797)
080100*-----------------------------------------------------------------
080200 2500-WRITE-REPORT-BLOCK.
080300     IF WS-NET-WORTH = ZERO
080400         CONTINUE
080500     ELSE
080600         MOVE SPACES TO NET-WORTH-REPORT-LINE
080700         SET RPT-LINE-HEADING TO TRUE
080800         MOVE 'NET WORTH AS OF DATE' TO HDG-TEXT
080900         MOVE WS-CURRENT-RPT-DATE TO HDG-RPT-DATE
081000         WRITE NET-WORTH-REPORT-LINE
081100         PERFORM 2520-WRITE-ONE-ACCOUNT-LINE THRU 2520-EXIT
081200             VARYING WS-ACCT-IDX FROM 1 BY 1
081300             UNTIL WS-ACCT-IDX > WS-ACCOUNT-CT
081400         PERFORM 2530-WRITE-ONE-TYPE-LINE THRU 2530-EXIT
081500             VARYING WS-TYPE-IDX FROM 1 BY 1
081600             UNTIL WS-TYPE-IDX > 8
081700         PERFORM 2540-WRITE-ONE-FLOW-LINE THRU 2540-EXIT
081800             VARYING WS-FLOW-IDX FROM 1 BY 1
081900             UNTIL WS-FLOW-IDX > 4
082000         MOVE SPACES TO NET-WORTH-REPORT-LINE
082100         SET RPT-LINE-NET-WORTH TO TRUE
082200         MOVE 'NET WORTH' TO NWL-LITERAL-AREA
082300         MOVE WS-NET-WORTH TO NWL-NET-WORTH
082400         IF WS-DIFFERENCE-IS-AVAILABLE
082500             MOVE WS-NET-DIFFERENCE TO NWL-DIFFERENCE
082600             SET NWL-DIFFERENCE-PRESENT TO TRUE
082700         ELSE
082800             MOVE ZERO TO NWL-DIFFERENCE
082900             SET NWL-DIFFERENCE-ABSENT TO TRUE
083000         END-IF
083100         WRITE NET-WORTH-REPORT-LINE
083200         ADD 1 TO WS-DATES-REPORTED-CT
083300         MOVE WS-NET-WORTH TO WS-PREV-NET-WORTH
083400         SET WS-PREV-NET-PRESENT TO TRUE
083500     END-IF.
083600 2500-EXIT.
083700     EXIT.
083800 2520-WRITE-ONE-ACCOUNT-LINE.
083900     MOVE SPACES TO NET-WORTH-REPORT-LINE.
084000     SET RPT-LINE-ACCOUNT TO TRUE.
084100     MOVE WS-ACCT-TBL-ID (WS-ACCT-IDX) TO ACL-ACCT-ID.
084200     MOVE WS-ACCT-TBL-NAME (WS-ACCT-IDX) TO ACL-ACCT-NAME.
084300     PERFORM 2510-FLOOR-AMOUNT THRU 2510-EXIT.
084400     MOVE WS-ACCT-TBL-BALANCE (WS-ACCT-IDX) TO ACL-BALANCE.
084500     MOVE WS-ACCT-TBL-TRANSFER (WS-ACCT-IDX) TO
084600          ACL-TRANSFER.
084700     WRITE NET-WORTH-REPORT-LINE.
084800 2520-EXIT.
084900     EXIT.
085000 2530-WRITE-ONE-TYPE-LINE.
085100     IF WS-TYPE-TOTAL-BALANCE (WS-TYPE-IDX) NOT = ZERO
085200        OR WS-TYPE-TOTAL-TRANSFER (WS-TYPE-IDX) NOT = ZERO
085300        OR WS-TYPE-TOTAL-FLOW (WS-TYPE-IDX) NOT = ZERO
085400         MOVE SPACES TO NET-WORTH-REPORT-LINE
085500         SET RPT-LINE-TOTAL-TYPE TO TRUE
085600         MOVE WS-TYPE-TOTAL-TYPE-CDE (WS-TYPE-IDX) TO
085700              TTL-TYPE-NAME
085800         MOVE WS-TYPE-TOTAL-BALANCE (WS-TYPE-IDX) TO
085900              TTL-BALANCE
086000         MOVE WS-TYPE-TOTAL-TRANSFER (WS-TYPE-IDX) TO
086100              TTL-TRANSFER
086200         MOVE WS-TYPE-TOTAL-FLOW (WS-TYPE-IDX) TO TTL-FLOW
086300         WRITE NET-WORTH-REPORT-LINE
086400     END-IF.
086500 2530-EXIT.
086600     EXIT.
086700 2540-WRITE-ONE-FLOW-LINE.
086800     MOVE SPACES TO NET-WORTH-REPORT-LINE.
086900     SET RPT-LINE-FLOW-GROUP TO TRUE.
087000     MOVE WS-FLOW-GROUP-CDE (WS-FLOW-IDX) TO FLG-GROUPING.
087100     MOVE WS-FLOW-GROUP-VALUE (WS-FLOW-IDX) TO FLG-VALUE.
087200     WRITE NET-WORTH-REPORT-LINE.
087300 2540-EXIT.
087400     EXIT.
087500*-----------------------------------------------------------------
087600* 2510 - COMMON ROUNDING ROUTINE FOR EVERY PRINTED AMOUNT.  ALL
087700*        FIGURES ARE ALREADY EXACT TO 2 DECIMALS BECAUSE THE ONLY
087800*        ARITHMETIC PERFORMED ON THEM IS FIXED-DECIMAL ADD AND
087900*        SUBTRACT OF 2-DECIMAL INPUTS, SO THIS IS A NO-OP PASS-
088000*        THROUGH KEPT FOR THE DAY A DIVISION OR ALLOCATION STEP
088100*        IS ADDED TO THIS PROGRAM (CR-00831).
088200*-----------------------------------------------------------------
088300 2510-FLOOR-AMOUNT.
088400     CONTINUE.
088500 2510-EXIT.
088600     EXIT.
088700*-----------------------------------------------------------------
088800* 9000 - FINAL CONTROL TOTALS LINE
088900*-----------------------------------------------------------------
089000 9000-WRITE-FOOTER.
089100     MOVE SPACES TO NET-WORTH-REPORT-LINE.
089200     SET RPT-LINE-FOOTER TO TRUE.
089300     MOVE WS-DATES-REPORTED-CT TO FTR-DATES-REPORTED-CT.
089400     MOVE WS-ACCOUNTS-PROCESSED-CT TO FTR-ACCOUNTS-PROCESSED-CT.
089500     WRITE NET-WORTH-REPORT-LINE.
089600     DISPLAY 'NWCM-CALC01 - DATES REPORTED     = '
089700             WS-DATES-REPORTED-CT.
089800     DISPLAY 'NWCM-CALC01 - ACCOUNTS PROCESSED = '
089900             WS-ACCOUNTS-PROCESSED-CT.
090000     DISPLAY 'NWCM-CALC01 - CONFIGS REJECTED   = '
090100             WS-CFG-REJECTED-CT.
090200     DISPLAY 'NWCM-CALC01 - TRANSACTIONS REJECT= '
090300             WS-TRAN-REJECTED-CT.
090400 9000-EXIT.
090500     EXIT.
090520*-----------------------------------------------------------------
090540* 9900 - FATAL ABEND - NO ACCOUNT MASTER, NO RUN (CR-01096).
090560*        FOLLOWS THE OLD BANK-ACCOUNT SHOP'S GO-TO-ON-OPEN-ERROR
090580*        HABIT RATHER THAN FALLING THROUGH WITH AN EMPTY TABLE.
090600*-----------------------------------------------------------------
090620 9900-ABEND-RUN.
090640     DISPLAY 'NWCM-CALC01 - FATAL - RUN TERMINATED'.
090660     CLOSE ACCOUNT-MASTER-FILE.
090680     STOP RUN.
