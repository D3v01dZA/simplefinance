000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     APR-TIP03.
000300 AUTHOR.         D. S. TURNER.
000400 INSTALLATION.   MERIDIAN RECORDKEEPING - BATCH SYSTEMS.
000500 DATE-WRITTEN.   04/02/1988.
000600 DATE-COMPILED.  04/02/1988.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  PROGRAM......: APR.TIP03                                     *
001000*  TITLE........: ACCOUNT TRANSACTION FILE LAYOUT / EDIT        *
001100*  FUNCTION.....: DEFINES THE TRANSACTION RECORD (BALANCE,      *
001200*                 ADDITION, SUBTRACTION, TRANSFER) AGAINST AN   *
001300*                 ACCOUNT, AND PERFORMS A STAND-ALONE STRUCTURAL*
001400*                 EDIT OF THE TRANSACTION FILE - TYPE CODE      *
001500*                 KNOWN, AND PRESENCE/ABSENCE OF THE TO-ACCOUNT *
001600*                 CONSISTENT WITH THE TYPE - BEFORE IT REACHES  *
001700*                 THE NET WORTH CALCULATION RUN (NWCM.CALC01)   *
001800*                 OR THE TRANSFER-WITHOUT-BALANCE AUDIT         *
001900*                 (TWBA.AUDT01).                                *
002000******************************************************************
002100*                       C H A N G E   L O G                    *
002200******************************************************************
002300*  DATE      BY           REQUEST#    DESCRIPTION               *
002400*  --------  -----------  ----------  --------------------------*
002500*  04/02/88  D.TURNER     N/A         ORIGINAL CODING - CARRIED *
002600*                                     ONLY BALANCE/ADDITION/    *
002700*                                     SUBTRACTION.              *
002800*  02/18/89  D.TURNER     CR-00131    ADDED TRANSFER TYPE AND   *
002900*                                     TO-ACCOUNT FIELD.         *
003000*  07/23/92  B.SHREENIVAS CR-00455    EDIT: TRANSFER MUST CARRY *
003100*                                     A TO-ACCOUNT; ALL OTHER   *
003200*                                     TYPES MUST NOT.           *
003300*  01/09/99  R.PATEL      Y2K-0042    TXN-DATE CONFIRMED STORED *
003400*                                     AS FULL CCYY-MM-DD TEXT - *
003500*                                     NO 2-DIGIT YEAR WINDOW    *
003600*                                     ISSUE ON THIS FILE.       *
003700*  03/15/02  R.PATEL      CR-00811    REJECTED COUNT SPLIT OUT  *
003800*                                     BY TYPE-CODE-BAD VS       *
003900*                                     TO-ACCOUNT-BAD ON SYSOUT. *
004000*  06/30/06  K.ONEILL     CR-01061    COMMENT CLEAN-UP, NO      *
004100*                                     LOGIC CHANGE.             *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
004800            OFF STATUS IS WS-RERUN-SWITCH-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ACCOUNT-TRANSACTION-FILE ASSIGN TO "ACCTTRAN"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-TRAN-FILE-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  ACCOUNT-TRANSACTION-FILE
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 93 CHARACTERS.
005900 01  ACCOUNT-TRANSACTION-RECORD.
006000     05  TXN-ID                        PIC X(08).
006100     05  TXN-ACCT-ID                   PIC X(08).
006200     05  TXN-TO-ACCT                   PIC X(08).
006300     05  TXN-DATE.
006400         10  TXN-DATE-CCYY             PIC X(04).
006500         10  FILLER                    PIC X(01).
006600         10  TXN-DATE-MM               PIC X(02).
006700         10  FILLER                    PIC X(01).
006800         10  TXN-DATE-DD               PIC X(02).
006900     05  TXN-TYPE-CDE                  PIC X(12).
007000         88  TXN-TYPE-BALANCE              VALUE 'BALANCE     '.
007100         88  TXN-TYPE-ADDITION             VALUE 'ADDITION    '.
007200         88  TXN-TYPE-SUBTRACTION          VALUE 'SUBTRACTION '.
007300         88  TXN-TYPE-TRANSFER             VALUE 'TRANSFER    '.
007400     05  TXN-VALUE                     PIC S9(13)V99.
007500     05  TXN-DESC                      PIC X(30).
007520     05  FILLER                        PIC X(02).
007600 01  TRANSACTION-TYPE-SHORT-VIEW REDEFINES
007700                                    ACCOUNT-TRANSACTION-RECORD.
007800     05  FILLER                        PIC X(34).
007900     05  TXN-TYPE-1ST-CHAR             PIC X(01).
008000     05  FILLER                        PIC X(58).
008100 01  TRANSACTION-AMOUNT-VIEW REDEFINES ACCOUNT-TRANSACTION-RECORD.
008200     05  FILLER                        PIC X(46).
008300     05  TXN-VALUE-UNSIGNED            PIC 9(13)V99.
008400     05  FILLER                        PIC X(32).
008420 01  TRANSACTION-DATE-NUMERIC-VIEW REDEFINES
008430                                    ACCOUNT-TRANSACTION-RECORD.
008440     05  FILLER                        PIC X(24).
008450     05  TXN-DATE-CCYY-NUM             PIC 9(04).
008460     05  FILLER                        PIC X(01).
008470     05  TXN-DATE-MM-NUM               PIC 9(02).
008480     05  FILLER                        PIC X(62).
008490*    (NOTE: NUMERIC DATE VIEW KEPT FOR A POSSIBLE AGE-OF-
008495*     TRANSACTION SORT KEY - SEE CR-00847.  NOT CURRENTLY
008497*     REFERENCED.)
008500 WORKING-STORAGE SECTION.
008600 01  WS-RERUN-SWITCHES.
008700     05  WS-RERUN-SWITCH-ON            PIC X(01)  VALUE 'Y'.
008800     05  WS-RERUN-SWITCH-OFF           PIC X(01)  VALUE 'N'.
008850     05  FILLER                        PIC X(01).
008900 01  WS-TRAN-FILE-STATUS               PIC X(02)  VALUE SPACES.
009000     88  WS-TRAN-FILE-OK                   VALUE '00'.
009100     88  WS-TRAN-FILE-EOF                  VALUE '10'.
009200 01  WS-EOF-SWITCH                     PIC X(01)  VALUE 'N'.
009300     88  WS-END-OF-TRAN-FILE               VALUE 'Y'.
009400 01  WS-EDIT-SWITCHES.
009500     05  WS-TYPE-KNOWN-SW              PIC X(01)  VALUE 'Y'.
009600         88  WS-TYPE-IS-KNOWN              VALUE 'Y'.
009700         88  WS-TYPE-IS-UNKNOWN            VALUE 'N'.
009800     05  WS-TO-ACCT-OK-SW              PIC X(01)  VALUE 'Y'.
009900         88  WS-TO-ACCT-IS-OK              VALUE 'Y'.
010000         88  WS-TO-ACCT-IS-BAD             VALUE 'N'.
010050     05  FILLER                        PIC X(01).
010100 01  WS-WORK-COUNTERS.
010200     05  WS-RECORDS-READ-CT            PIC S9(07) COMP.
010300     05  WS-BAD-TYPE-CT                PIC S9(07) COMP.
010400     05  WS-BAD-TO-ACCT-CT             PIC S9(07) COMP.
010450     05  FILLER                        PIC X(01).
010500 PROCEDURE DIVISION.
010600 0000-MAINLINE.
010700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
010800     PERFORM 2000-EDIT-TRAN-FILE THRU 2000-EXIT
010900         UNTIL WS-END-OF-TRAN-FILE.
011000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
011100     STOP RUN.
011200 1000-INITIALIZE.
011300     MOVE ZERO TO WS-RECORDS-READ-CT WS-BAD-TYPE-CT
011400                  WS-BAD-TO-ACCT-CT.
011500     OPEN INPUT ACCOUNT-TRANSACTION-FILE.
011600     IF NOT WS-TRAN-FILE-OK
011700         DISPLAY 'APR-TIP03 - OPEN FAILED - STATUS '
011800                 WS-TRAN-FILE-STATUS
011900         MOVE 'Y' TO WS-EOF-SWITCH
012000     ELSE
012100         PERFORM 2100-READ-TRAN-RECORD THRU 2100-EXIT
012200     END-IF.
012300 1000-EXIT.
012400     EXIT.
012500 2000-EDIT-TRAN-FILE.
012600     ADD 1 TO WS-RECORDS-READ-CT.
012700     PERFORM 2200-VALIDATE-TYPE-CDE THRU 2200-EXIT.
012800     PERFORM 2300-VALIDATE-TO-ACCOUNT THRU 2300-EXIT.
012900     PERFORM 2100-READ-TRAN-RECORD THRU 2100-EXIT.
013000 2000-EXIT.
013100     EXIT.
013200 2100-READ-TRAN-RECORD.
013300     READ ACCOUNT-TRANSACTION-FILE
013400         AT END MOVE 'Y' TO WS-EOF-SWITCH
013500     END-READ.
013600 2100-EXIT.
013700     EXIT.
013800 2200-VALIDATE-TYPE-CDE.
013900     SET WS-TYPE-IS-KNOWN TO TRUE.
014000     IF NOT TXN-TYPE-BALANCE
014100        AND NOT TXN-TYPE-ADDITION
014200        AND NOT TXN-TYPE-SUBTRACTION
014300        AND NOT TXN-TYPE-TRANSFER
014400         SET WS-TYPE-IS-UNKNOWN TO TRUE
014500         ADD 1 TO WS-BAD-TYPE-CT
014600         DISPLAY 'APR-TIP03 - UNKNOWN TYPE ON TXN ' TXN-ID
014700     END-IF.
014800 2200-EXIT.
014900     EXIT.
015000 2300-VALIDATE-TO-ACCOUNT.
015100     SET WS-TO-ACCT-IS-OK TO TRUE.
015200     IF WS-TYPE-IS-KNOWN
015300         IF TXN-TYPE-TRANSFER
015400             IF TXN-TO-ACCT EQUAL SPACES
015500                 SET WS-TO-ACCT-IS-BAD TO TRUE
015600             END-IF
015700         ELSE
015800             IF TXN-TO-ACCT NOT EQUAL SPACES
015900                 SET WS-TO-ACCT-IS-BAD TO TRUE
016000             END-IF
016100         END-IF
016200     END-IF.
016300     IF WS-TO-ACCT-IS-BAD
016400         ADD 1 TO WS-BAD-TO-ACCT-CT
016500         DISPLAY 'APR-TIP03 - BAD TO-ACCOUNT ON TXN ' TXN-ID
016600     END-IF.
016700 2300-EXIT.
016800     EXIT.
016900 9000-TERMINATE.
017000     CLOSE ACCOUNT-TRANSACTION-FILE.
017100     DISPLAY 'APR-TIP03 - TRANSACTIONS READ = ' WS-RECORDS-READ-CT.
017200     DISPLAY 'APR-TIP03 - BAD TYPE CODES     = ' WS-BAD-TYPE-CT.
017300     DISPLAY 'APR-TIP03 - BAD TO-ACCOUNTS    = ' WS-BAD-TO-ACCT-CT.
017400 9000-EXIT.
017500     EXIT.
