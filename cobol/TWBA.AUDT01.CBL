000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TWBA-AUDT01.
000300 AUTHOR.         B. SHREENIVAS.
000400 INSTALLATION.   MERIDIAN RECORDKEEPING - BATCH SYSTEMS.
000500 DATE-WRITTEN.   03/11/1996.
000600 DATE-COMPILED.  03/11/1996.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  PROGRAM......: TWBA.AUDT01                                   *
001000*  TITLE........: TRANSFER-WITHOUT-BALANCE DATA QUALITY AUDIT    *
001100*  FUNCTION.....: READS THE TRANSACTION HISTORY FILE (APR.TIP03) *
001200*                 AND THE SETTING FILE (DFA.TIP02 SETTING CARD   *
001300*                 LAYOUT) AND FLAGS EVERY (DATE, ACCOUNT) WHERE A*
001400*                 TRANSFER TOUCHED THE ACCOUNT BUT NO BALANCE    *
001500*                 TRANSACTION WAS RECORDED FOR IT THAT SAME DAY -*
001600*                 A CONDITION THAT THROWS OFF THE NET WORTH RUN  *
001700*                 (NWCM.CALC01).  ACCOUNTS NAMED IN THE          *
001800*                 TRANSFER_WITHOUT_BALANCE_IGNORED_ACCOUNTS      *
001900*                 SETTING ARE EXCUSED FROM THIS AUDIT.           *
002000******************************************************************
002100*                       C H A N G E   L O G                    *
002200******************************************************************
002300*  DATE      BY           REQUEST#    DESCRIPTION               *
002400*  --------  -----------  ----------  --------------------------*
002500*  03/11/96  B.SHREENIVAS CR-00602    ORIGINAL CODING OF THE     *
002600*                                     TRANSFER-WITHOUT-BALANCE   *
002700*                                     AUDIT RUN.                 *
002800*  10/08/97  B.SHREENIVAS CR-00661    ADDED THE IGNORED-ACCOUNTS *
002900*                                     SETTING LOOK-UP.           *
003000*  01/21/99  R.PATEL      Y2K-0048    ALL DATE COMPARISONS USE   *
003100*                                     FULL CCYY-MM-DD TEXT KEYS -*
003200*                                     NO WINDOWING EXPOSURE.     *
003300*  08/14/01  R.PATEL      CR-00819    A TRANSFER NOW COUNTS ON   *
003400*                                     BOTH THE FROM-ACCOUNT AND  *
003500*                                     THE TO-ACCOUNT SIDE OF THE *
003600*                                     AUDIT, NOT JUST THE FROM-  *
003700*                                     ACCOUNT.                   *
003800*  05/19/04  K.ONEILL     CR-01015    RAISED WORK TABLE SIZE     *
003900*                                     FROM 300 TO 500 ROWS.      *
004000*  11/02/07  K.ONEILL     CR-01085    COMMENT CLEAN-UP, NO       *
004100*                                     LOGIC CHANGE.              *
004110*  03/30/09  S.MARKOWSKI  CR-01092    SET-KEY LITERAL AND THE    *
004120*                                     88-LEVEL WERE BOTH ONE     *
004130*                                     BYTE SHORT OF THE REAL     *
004140*                                     SETTING NAME - THE IGNORE  *
004150*                                     LIST NEVER FIRED.  FIXED   *
004160*                                     BOTH, NOW TESTED VIA THE   *
004165*                                     88-LEVEL DIRECTLY.         *
004170*  06/15/09  S.MARKOWSKI  CR-01093    TRANSACTION FILE OPEN      *
004180*                                     FAILURE NOW ABENDS THE RUN *
004190*                                     INSTEAD OF SILENTLY        *
004195*                                     REPORTING ZERO ISSUES.     *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
004800            OFF STATUS IS WS-RERUN-SWITCH-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ACCOUNT-TRANSACTION-FILE ASSIGN TO "ACCTTRAN"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-TRAN-FILE-STATUS.
005400     SELECT SETTING-FILE ASSIGN TO "SETTINGS"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-SET-FILE-STATUS.
005700     SELECT ISSUE-REPORT-FILE ASSIGN TO "ISSURPT "
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-ISS-FILE-STATUS.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  ACCOUNT-TRANSACTION-FILE
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 93 CHARACTERS.
006500 01  ACCOUNT-TRANSACTION-RECORD.
006600     05  TXN-ID                        PIC X(08).
006700     05  TXN-ACCT-ID                   PIC X(08).
006800     05  TXN-TO-ACCT                   PIC X(08).
006900     05  TXN-DATE                      PIC X(10).
007000     05  TXN-TYPE-CDE                  PIC X(12).
007100         88  TXN-TYPE-BALANCE              VALUE
007200             'BALANCE     '.
007300         88  TXN-TYPE-TRANSFER              VALUE
007400             'TRANSFER    '.
007500     05  TXN-VALUE                     PIC S9(13)V99.
007600     05  TXN-DESC                      PIC X(30).
007650     05  FILLER                        PIC X(02).
007700 FD  SETTING-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 122 CHARACTERS.
008000 01  SETTING-RECORD.
008100     05  SET-KEY                       PIC X(40).
008200         88  SET-KEY-IS-IGNORE-LIST        VALUE
008300             'TRANSFER_WITHOUT_BALANCE_IGNORED_ACCOUNT'.
008400     05  SET-VALUE                     PIC X(80).
008450     05  FILLER                        PIC X(02).
008500 FD  ISSUE-REPORT-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 60 CHARACTERS.
008800 01  ISSUE-REPORT-LINE.
008900     05  ISS-TYPE                      PIC X(30).
009000     05  ISS-ACCT-ID                   PIC X(08).
009100     05  ISS-TXN-ID                    PIC X(08).
009200     05  ISS-DATE                      PIC X(10).
009300     05  FILLER                        PIC X(04).
009400 01  ISSUE-ACCT-NUMERIC-VIEW REDEFINES ISSUE-REPORT-LINE.
009500     05  FILLER                        PIC X(30).
009600     05  ISS-ACCT-ID-NUMERIC-PORTION   PIC 9(08).
009700     05  FILLER                        PIC X(22).
009800*    (NOTE: NUMERIC VIEW KEPT FOR A FUTURE NUMERIC-KEY
009900*     CONVERSION - SEE CR-00803.  NOT CURRENTLY REFERENCED.)
010000 WORKING-STORAGE SECTION.
010100 01  WS-RERUN-SWITCHES.
010200     05  WS-RERUN-SWITCH-ON            PIC X(01)  VALUE 'Y'.
010300     05  WS-RERUN-SWITCH-OFF           PIC X(01)  VALUE 'N'.
010400     05  FILLER                        PIC X(01).
010500 01  WS-TRAN-FILE-STATUS               PIC X(02)  VALUE SPACES.
010600     88  WS-TRAN-FILE-OK                   VALUE '00'.
010700 01  WS-SET-FILE-STATUS                PIC X(02)  VALUE SPACES.
010800     88  WS-SET-FILE-OK                     VALUE '00'.
010900 01  WS-ISS-FILE-STATUS                PIC X(02)  VALUE SPACES.
011000     88  WS-ISS-FILE-OK                     VALUE '00'.
011100 01  WS-EOF-SWITCHES.
011200     05  WS-TRAN-EOF-SW                PIC X(01)  VALUE 'N'.
011300         88  WS-END-OF-TRAN-FILE           VALUE 'Y'.
011400     05  WS-SET-EOF-SW                 PIC X(01)  VALUE 'N'.
011500         88  WS-END-OF-SET-FILE            VALUE 'Y'.
011600     05  FILLER                        PIC X(01).
011700*-----------------------------------------------------------------
011800* TRANSACTION TABLE - ALL TRANSFER AND BALANCE ROWS KEPT FOR THE
011900* GROUPING PASS (CR-00602/CR-00819)
012000*-----------------------------------------------------------------
012100 01  WS-TRANSACTION-ENTRIES.
012200     05  WS-TRANSACTION-ENTRY OCCURS 500 TIMES
012300                              INDEXED BY WS-TXN-IDX WS-TXN-IDX2.
012400         10  WS-TXN-TBL-ID             PIC X(08).
012500         10  WS-TXN-TBL-ACCT-ID        PIC X(08).
012600         10  WS-TXN-TBL-TO-ACCT        PIC X(08).
012700         10  WS-TXN-TBL-DATE           PIC X(10).
012800         10  WS-TXN-TBL-TYPE-CDE       PIC X(12).
012900             88  WS-TXN-TBL-IS-BALANCE     VALUE
013000                 'BALANCE     '.
013100             88  WS-TXN-TBL-IS-TRANSFER    VALUE
013200                 'TRANSFER    '.
013250         10  FILLER                    PIC X(02).
013300*-----------------------------------------------------------------
013400* IGNORED-ACCOUNT LIST, PARSED FROM THE SETTING CARD'S COMMA-
013500* SEPARATED VALUE (CR-00661)
013600*-----------------------------------------------------------------
013700 01  WS-IGNORE-LIST-TABLE.
013800     05  WS-IGNORE-ENTRY OCCURS 10 TIMES INDEXED BY WS-IGN-IDX.
013900         10  WS-IGNORE-ACCT-ID         PIC X(08).
013950         10  FILLER                    PIC X(02).
014000 01  WS-SETTING-VALUE-WORK-AREA.
014100     05  WS-SET-VALUE-SCAN-POS         PIC S9(04) COMP VALUE 1.
014200     05  WS-SET-VALUE-COMMA-POS        PIC S9(04) COMP VALUE 0.
014300     05  FILLER                        PIC X(02).
014400*-----------------------------------------------------------------
014500* GROUP AREA - ONE (DATE, ACCOUNT) PAIR AT A TIME
014600*-----------------------------------------------------------------
014700 01  WS-GROUP-KEY-AREA.
014800     05  WS-GROUP-DATE                 PIC X(10)  VALUE SPACES.
014900     05  WS-GROUP-ACCT-ID              PIC X(08)  VALUE SPACES.
014950     05  FILLER                        PIC X(02).
015000 01  WS-GROUP-KEY-NUMERIC-VIEW REDEFINES WS-GROUP-KEY-AREA.
015100     05  FILLER                        PIC X(10).
015200     05  WS-GROUP-ACCT-ID-NUMERIC      PIC 9(08).
015250     05  FILLER                        PIC X(02).
015300*    (NOTE: NUMERIC VIEW KEPT FOR A FUTURE NUMERIC-KEY
015400*     CONVERSION - SEE CR-00803.  NOT CURRENTLY REFERENCED.)
015500 01  WS-GROUP-SWITCHES.
015600     05  WS-GROUP-HAS-BALANCE-SW       PIC X(01)  VALUE 'N'.
015700         88  WS-GROUP-HAS-BALANCE          VALUE 'Y'.
015800     05  WS-GROUP-ACCT-IS-IGNORED-SW   PIC X(01)  VALUE 'N'.
015900         88  WS-GROUP-ACCT-IS-IGNORED      VALUE 'Y'.
016000     05  FILLER                        PIC X(01).
016100*-----------------------------------------------------------------
016200* STANDALONE COUNTERS AND SUBSCRIPTS
016300*-----------------------------------------------------------------
016400 77  WS-TRANSACTION-CT                 PIC S9(04) COMP VALUE ZERO.
016500 77  WS-IGNORE-CT                      PIC S9(04) COMP VALUE ZERO.
016600 77  WS-OUTER-IDX                      PIC S9(04) COMP VALUE ZERO.
016700 77  WS-INNER-IDX                      PIC S9(04) COMP VALUE ZERO.
016800 77  WS-ISSUE-CT                       PIC S9(07) COMP VALUE ZERO.
016900 01  WS-MISC-FLAGS.
017000     05  WS-SAME-GROUP-SW              PIC X(01)  VALUE 'N'.
017100         88  WS-SAME-GROUP                 VALUE 'Y'.
017200     05  WS-MATCH-FOUND-SW             PIC X(01)  VALUE 'N'.
017300         88  WS-MATCH-WAS-FOUND            VALUE 'Y'.
017350     05  FILLER                        PIC X(02).
017400 01  WS-SCRATCH-AREA REDEFINES WS-MISC-FLAGS.
017500     05  FILLER                        PIC X(04).
017600*    (NOTE: ALIASED OVER WS-MISC-FLAGS - NOT CURRENTLY
017700*     REFERENCED BY FIELD NAME.  SEE 2510-FLOOR-AMOUNT IN
017800*     NWCM.CALC01 FOR THE SAME CONVENTION.)
017900 PROCEDURE DIVISION.
018000 0000-MAINLINE.
018100     PERFORM 1000-LOAD-SETTINGS THRU 1000-EXIT.
018200     PERFORM 1500-LOAD-TRANSACTIONS THRU 1500-EXIT.
018300     PERFORM 2000-GROUP-TRANSACTIONS THRU 2000-EXIT.
018400     PERFORM 9000-WRITE-FOOTER THRU 9000-EXIT.
018500     STOP RUN.
018600*-----------------------------------------------------------------
018700* 1000 - READ THE IGNORED-ACCOUNTS SETTING AND PARSE ITS COMMA-
018800*        SEPARATED VALUE INTO A TABLE (CR-00661)
018900*-----------------------------------------------------------------
019000 1000-LOAD-SETTINGS.
019100     OPEN INPUT SETTING-FILE.
019200     IF NOT WS-SET-FILE-OK
019300         DISPLAY 'TWBA-AUDT01 - SETTING OPEN FAILED - STATUS '
019400                 WS-SET-FILE-STATUS
019500         MOVE 'Y' TO WS-SET-EOF-SW
019600     ELSE
019700         PERFORM 1010-READ-SETTING THRU 1010-EXIT
019800         PERFORM 1005-PROCESS-ONE-SETTING THRU 1005-EXIT
019900             UNTIL WS-END-OF-SET-FILE
020000     END-IF.
020100     CLOSE SETTING-FILE.
020200 1000-EXIT.
020300     EXIT.
020400 1005-PROCESS-ONE-SETTING.
020500     IF SET-KEY-IS-IGNORE-LIST
020700         PERFORM 1020-PARSE-IGNORE-LIST THRU 1020-EXIT
020800     END-IF.
020900     PERFORM 1010-READ-SETTING THRU 1010-EXIT.
021000 1005-EXIT.
021100     EXIT.
021200 1010-READ-SETTING.
021300     READ SETTING-FILE
021400         AT END MOVE 'Y' TO WS-SET-EOF-SW
021500     END-READ.
021600 1010-EXIT.
021700     EXIT.
021800 1020-PARSE-IGNORE-LIST.
021900     MOVE 1 TO WS-SET-VALUE-SCAN-POS.
022000     PERFORM 1030-NEXT-IGNORE-ENTRY THRU 1030-EXIT
022100         UNTIL WS-SET-VALUE-SCAN-POS > 80
022200            OR WS-IGNORE-CT > 9.
022300 1020-EXIT.
022400     EXIT.
022500 1030-NEXT-IGNORE-ENTRY.
022600     MOVE 0 TO WS-SET-VALUE-COMMA-POS.
022700     INSPECT SET-VALUE (WS-SET-VALUE-SCAN-POS:)
022800         TALLYING WS-SET-VALUE-COMMA-POS
022900         FOR CHARACTERS BEFORE INITIAL ','.
023000     IF SET-VALUE (WS-SET-VALUE-SCAN-POS:1) = SPACES
023100         MOVE 81 TO WS-SET-VALUE-SCAN-POS
023200     ELSE
023300         ADD 1 TO WS-IGNORE-CT
023400         SET WS-IGN-IDX TO WS-IGNORE-CT
023500         IF WS-SET-VALUE-COMMA-POS > 0
023600             MOVE SET-VALUE (WS-SET-VALUE-SCAN-POS:
023700                             WS-SET-VALUE-COMMA-POS) TO
023800                  WS-IGNORE-ACCT-ID (WS-IGN-IDX)
023900             COMPUTE WS-SET-VALUE-SCAN-POS =
024000                 WS-SET-VALUE-SCAN-POS +
024100                 WS-SET-VALUE-COMMA-POS + 1
024200         ELSE
024300             MOVE SET-VALUE (WS-SET-VALUE-SCAN-POS:8) TO
024400                  WS-IGNORE-ACCT-ID (WS-IGN-IDX)
024500             MOVE 81 TO WS-SET-VALUE-SCAN-POS
024600         END-IF
024700     END-IF.
024800 1030-EXIT.
024900     EXIT.
025000*-----------------------------------------------------------------
025100* 1500 - LOAD THE TRANSACTION HISTORY INTO A WORK TABLE
025200*-----------------------------------------------------------------
025300 1500-LOAD-TRANSACTIONS.
025400     OPEN INPUT ACCOUNT-TRANSACTION-FILE.
025500     IF NOT WS-TRAN-FILE-OK
025600         DISPLAY 'TWBA-AUDT01 - TRANSACTION OPEN FAILED -STATUS'
025700                 WS-TRAN-FILE-STATUS
025750         GO TO 9900-ABEND-RUN
025900     ELSE
026000         PERFORM 1510-READ-TRANSACTION THRU 1510-EXIT
026100         PERFORM 1505-PROCESS-ONE-TRANSACTION THRU 1505-EXIT
026200             UNTIL WS-END-OF-TRAN-FILE
026300     END-IF.
026400     CLOSE ACCOUNT-TRANSACTION-FILE.
026500 1500-EXIT.
026600     EXIT.
026700 1505-PROCESS-ONE-TRANSACTION.
026800     IF TXN-TYPE-BALANCE OR TXN-TYPE-TRANSFER
026900         ADD 1 TO WS-TRANSACTION-CT
027000         SET WS-TXN-IDX TO WS-TRANSACTION-CT
027100         MOVE TXN-ID TO WS-TXN-TBL-ID (WS-TXN-IDX)
027200         MOVE TXN-ACCT-ID TO
027300              WS-TXN-TBL-ACCT-ID (WS-TXN-IDX)
027400         MOVE TXN-TO-ACCT TO
027500              WS-TXN-TBL-TO-ACCT (WS-TXN-IDX)
027600         MOVE TXN-DATE TO WS-TXN-TBL-DATE (WS-TXN-IDX)
027700         MOVE TXN-TYPE-CDE TO
027800              WS-TXN-TBL-TYPE-CDE (WS-TXN-IDX)
027900     END-IF.
028000     PERFORM 1510-READ-TRANSACTION THRU 1510-EXIT.
028100 1505-EXIT.
028200     EXIT.
028300 1510-READ-TRANSACTION.
028400     READ ACCOUNT-TRANSACTION-FILE
028500         AT END MOVE 'Y' TO WS-TRAN-EOF-SW
028600     END-READ.
028700 1510-EXIT.
028800     EXIT.
028900*-----------------------------------------------------------------
029000* 2000 - GROUP BY (DATE, ACCOUNT).  A TRANSFER NAMES TWO GROUPS -
029100*        ITS FROM-ACCOUNT AND ITS TO-ACCOUNT (CR-00819) - SO THE
029200*        OUTER LOOP WALKS EVERY (TRANSACTION ROW, SIDE) PAIR AND
029300*        SKIPS A (DATE, ACCOUNT) PAIR ALREADY SCANNED.
029400*-----------------------------------------------------------------
029500 2000-GROUP-TRANSACTIONS.
029600     OPEN OUTPUT ISSUE-REPORT-FILE.
029700     MOVE 1 TO WS-OUTER-IDX.
029800     PERFORM 2005-GROUP-ONE-TRANSACTION THRU 2005-EXIT
029900         UNTIL WS-OUTER-IDX > WS-TRANSACTION-CT.
030000     CLOSE ISSUE-REPORT-FILE.
030100 2000-EXIT.
030200     EXIT.
030300 2005-GROUP-ONE-TRANSACTION.
030400     SET WS-TXN-IDX TO WS-OUTER-IDX.
030500     IF WS-TXN-TBL-IS-TRANSFER (WS-TXN-IDX)
030600         MOVE WS-TXN-TBL-DATE (WS-TXN-IDX) TO WS-GROUP-DATE
030700         MOVE WS-TXN-TBL-ACCT-ID (WS-TXN-IDX) TO
030800              WS-GROUP-ACCT-ID
030900         PERFORM 2010-SCAN-IF-NEW-GROUP THRU 2010-EXIT
031000         MOVE WS-TXN-TBL-DATE (WS-TXN-IDX) TO WS-GROUP-DATE
031100         MOVE WS-TXN-TBL-TO-ACCT (WS-TXN-IDX) TO
031200              WS-GROUP-ACCT-ID
031300         PERFORM 2010-SCAN-IF-NEW-GROUP THRU 2010-EXIT
031400     END-IF.
031500     ADD 1 TO WS-OUTER-IDX.
031600 2005-EXIT.
031700     EXIT.
031800*-----------------------------------------------------------------
031900* 2010 - HAS THIS (DATE, ACCOUNT) PAIR ALREADY BEEN SCANNED BY AN
032000*        EARLIER TRANSACTION ROW?  IF NOT, SCAN IT NOW.
032100*-----------------------------------------------------------------
032200 2010-SCAN-IF-NEW-GROUP.
032300     MOVE 'N' TO WS-MATCH-FOUND-SW.
032400     MOVE 1 TO WS-INNER-IDX.
032500     PERFORM 2012-TEST-ONE-PRIOR-ROW THRU 2012-EXIT
032600         UNTIL WS-INNER-IDX >= WS-OUTER-IDX
032700            OR WS-MATCH-WAS-FOUND.
032800     IF NOT WS-MATCH-WAS-FOUND
032900         PERFORM 2020-CHECK-IGNORE-LIST THRU 2020-EXIT
033000         IF NOT WS-GROUP-ACCT-IS-IGNORED
033100             PERFORM 2030-CHECK-FOR-BALANCE THRU 2030-EXIT
033200             IF NOT WS-GROUP-HAS-BALANCE
033300                 PERFORM 3000-SCAN-FOR-ISSUES THRU 3000-EXIT
033400             END-IF
033500         END-IF
033600     END-IF.
033700 2010-EXIT.
033800     EXIT.
033900 2012-TEST-ONE-PRIOR-ROW.
034000     SET WS-TXN-IDX2 TO WS-INNER-IDX.
034100     IF WS-TXN-TBL-IS-TRANSFER (WS-TXN-IDX2)
034200        AND (WS-TXN-TBL-ACCT-ID (WS-TXN-IDX2) =
034300             WS-GROUP-ACCT-ID
034400          OR WS-TXN-TBL-TO-ACCT (WS-TXN-IDX2) =
034500             WS-GROUP-ACCT-ID)
034600        AND WS-TXN-TBL-DATE (WS-TXN-IDX2) = WS-GROUP-DATE
034700         MOVE 'Y' TO WS-MATCH-FOUND-SW
034800     END-IF.
034900     ADD 1 TO WS-INNER-IDX.
035000 2012-EXIT.
035100     EXIT.
035200 2020-CHECK-IGNORE-LIST.
035300     MOVE 'N' TO WS-GROUP-ACCT-IS-IGNORED-SW.
035400     MOVE 1 TO WS-IGN-IDX.
035500     PERFORM 2022-TEST-ONE-IGNORE-ENTRY THRU 2022-EXIT
035600         UNTIL WS-IGN-IDX > WS-IGNORE-CT
035700            OR WS-GROUP-ACCT-IS-IGNORED.
035800 2020-EXIT.
035900     EXIT.
036000 2022-TEST-ONE-IGNORE-ENTRY.
036100     IF WS-IGNORE-ACCT-ID (WS-IGN-IDX) = WS-GROUP-ACCT-ID
036200         MOVE 'Y' TO WS-GROUP-ACCT-IS-IGNORED-SW
036300     END-IF.
036400     ADD 1 TO WS-IGN-IDX.
036500 2022-EXIT.
036600     EXIT.
036700 2030-CHECK-FOR-BALANCE.
036800     MOVE 'N' TO WS-GROUP-HAS-BALANCE-SW.
036900     MOVE 1 TO WS-INNER-IDX.
037000     PERFORM 2032-TEST-ONE-TXN-FOR-BALANCE THRU 2032-EXIT
037100         UNTIL WS-INNER-IDX > WS-TRANSACTION-CT
037200            OR WS-GROUP-HAS-BALANCE.
037300 2030-EXIT.
037400     EXIT.
037500 2032-TEST-ONE-TXN-FOR-BALANCE.
037600     SET WS-TXN-IDX2 TO WS-INNER-IDX.
037700     IF WS-TXN-TBL-IS-BALANCE (WS-TXN-IDX2)
037800        AND WS-TXN-TBL-ACCT-ID (WS-TXN-IDX2) =
037900            WS-GROUP-ACCT-ID
038000        AND WS-TXN-TBL-DATE (WS-TXN-IDX2) = WS-GROUP-DATE
038100         MOVE 'Y' TO WS-GROUP-HAS-BALANCE-SW
038200     END-IF.
038300     ADD 1 TO WS-INNER-IDX.
038400 2032-EXIT.
038500     EXIT.
038600*-----------------------------------------------------------------
038700* 3000 - EMIT ONE ISSUE PER TRANSFER THAT TOUCHED THIS GROUP
038800*-----------------------------------------------------------------
038900 3000-SCAN-FOR-ISSUES.
039000     MOVE 1 TO WS-INNER-IDX.
039100     PERFORM 3010-TEST-ONE-TXN-FOR-ISSUE THRU 3010-EXIT
039200         UNTIL WS-INNER-IDX > WS-TRANSACTION-CT.
039300 3000-EXIT.
039400     EXIT.
039500 3010-TEST-ONE-TXN-FOR-ISSUE.
039600     SET WS-TXN-IDX2 TO WS-INNER-IDX.
039700     IF WS-TXN-TBL-IS-TRANSFER (WS-TXN-IDX2)
039800        AND WS-TXN-TBL-DATE (WS-TXN-IDX2) = WS-GROUP-DATE
039900        AND (WS-TXN-TBL-ACCT-ID (WS-TXN-IDX2) =
040000             WS-GROUP-ACCT-ID
040100          OR WS-TXN-TBL-TO-ACCT (WS-TXN-IDX2) =
040200             WS-GROUP-ACCT-ID)
040300         PERFORM 3100-EMIT-ISSUE THRU 3100-EXIT
040400     END-IF.
040500     ADD 1 TO WS-INNER-IDX.
040600 3010-EXIT.
040700     EXIT.
040800 3100-EMIT-ISSUE.
040900     MOVE SPACES TO ISSUE-REPORT-LINE.
041000     MOVE 'TRANSFER_WITHOUT_BALANCE' TO ISS-TYPE.
041100     MOVE WS-GROUP-ACCT-ID TO ISS-ACCT-ID.
041200     MOVE WS-TXN-TBL-ID (WS-TXN-IDX2) TO ISS-TXN-ID.
041300     MOVE WS-GROUP-DATE TO ISS-DATE.
041400     WRITE ISSUE-REPORT-LINE.
041500     ADD 1 TO WS-ISSUE-CT.
041600 3100-EXIT.
041700     EXIT.
041800*-----------------------------------------------------------------
041900* 9000 - FINAL CONTROL TOTAL
042000*-----------------------------------------------------------------
042100 9000-WRITE-FOOTER.
042200     DISPLAY 'TWBA-AUDT01 - ISSUES WRITTEN      = ' WS-ISSUE-CT.
042300     DISPLAY 'TWBA-AUDT01 - IGNORED ACCOUNTS    = ' WS-IGNORE-CT.
042400 9000-EXIT.
042500     EXIT.
042520*-----------------------------------------------------------------
042540* 9900 - FATAL ABEND - NO TRANSACTION HISTORY, NO AUDIT (CR-01093)
042560*        SAME GO-TO-ON-OPEN-ERROR HABIT AS NWCM.CALC01.
042580*-----------------------------------------------------------------
042600 9900-ABEND-RUN.
042620     DISPLAY 'TWBA-AUDT01 - FATAL - RUN TERMINATED'.
042640     CLOSE SETTING-FILE.
042660     STOP RUN.
