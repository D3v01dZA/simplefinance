000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SDCM-BALANCE.
000300 AUTHOR.         D. S. TURNER.
000400 INSTALLATION.   MERIDIAN RECORDKEEPING - BATCH SYSTEMS.
000500 DATE-WRITTEN.   09/06/1990.
000600 DATE-COMPILED.  09/06/1990.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  PROGRAM......: SDCM.BALANCE                                  *
001000*  TITLE........: NET WORTH BALANCE REPORT PRINT-LINE LAYOUT    *
001100*  FUNCTION.....: DEFINES THE PRINT LINE FOR THE NET WORTH       *
001200*                 BALANCE REPORT WRITTEN BY NWCM.CALC01 - ONE   *
001300*                 132-BYTE SLOT CARRYING SIX LINE SHAPES        *
001400*                 (HEADING, ACCOUNT DETAIL, TOTAL-TYPE, FLOW    *
001500*                 GROUPING, NET-WORTH/DIFFERENCE, FOOTER),      *
001600*                 DISCRIMINATED BY A LEADING 2-BYTE LINE-TYPE   *
001700*                 CODE IN THE SAME STYLE AS THE OLD SDCM        *
001800*                 BALANCING SHEET (HH/DD/TT).  THIS COMPILE IS  *
001900*                 THE SHOP'S "LAYOUT PROOF" - IT BUILDS ONE     *
002000*                 SAMPLE OF EACH LINE SHAPE AND WRITES IT SO    *
002100*                 THE COPYBOOK NEVER DRIFTS FROM WHAT THE       *
002200*                 CALCULATION RUN ACTUALLY PRODUCES.            *
002300******************************************************************
002400*                       C H A N G E   L O G                    *
002500******************************************************************
002600*  DATE      BY           REQUEST#    DESCRIPTION               *
002700*  --------  -----------  ----------  --------------------------*
002800*  09/06/90  D.TURNER     N/A         ORIGINAL CODING - FUND    *
002900*                                     SUBSCRIPTION/REDEMPTION   *
003000*                                     BALANCING SHEET (RETIRED).*
003100*  03/17/95  B.SHREENIVAS CR-00599    REPURPOSED FOR THE        *
003200*                                     PERSONAL FINANCE PROJECT  *
003300*                                     NET WORTH REPORT.         *
003400*  08/02/97  B.SHREENIVAS CR-00652    ADDED TOTAL-TYPE AND FLOW *
003500*                                     GROUPING LINE SHAPES.     *
003600*  01/18/99  R.PATEL      Y2K-0045    HEADING LINE CARRIES FULL *
003700*                                     CCYY-MM-DD TEXT - NO      *
003800*                                     WINDOWING EXPOSURE.       *
003900*  05/09/01  R.PATEL      CR-00835    ADDED NET-WORTH/DIFFERENCE*
004000*                                     LINE SHAPE AND FOOTER     *
004100*                                     LINE SHAPE.               *
004200*  12/12/06  K.ONEILL     CR-01072    COMMENT CLEAN-UP, NO      *
004300*                                     LOGIC CHANGE.             *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
005000            OFF STATUS IS WS-RERUN-SWITCH-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT NET-WORTH-REPORT-FILE ASSIGN TO "BALRPT  "
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-RPT-FILE-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  NET-WORTH-REPORT-FILE
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 132 CHARACTERS.
006100 01  NET-WORTH-REPORT-LINE.
006200     05  RPT-LINE-TYPE-CDE             PIC X(02).
006300         88  RPT-LINE-HEADING              VALUE 'HD'.
006400         88  RPT-LINE-ACCOUNT               VALUE 'AC'.
006500         88  RPT-LINE-TOTAL-TYPE            VALUE 'TT'.
006600         88  RPT-LINE-FLOW-GROUP            VALUE 'FG'.
006700         88  RPT-LINE-NET-WORTH              VALUE 'NW'.
006800         88  RPT-LINE-FOOTER                VALUE 'FT'.
006900     05  FILLER                        PIC X(130).
007000 01  HEADING-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
007100     05  FILLER                        PIC X(02).
007200     05  HDG-TEXT                      PIC X(20).
007300     05  HDG-RPT-DATE                  PIC X(10).
007400     05  FILLER                        PIC X(100).
007500 01  ACCOUNT-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
007600     05  FILLER                        PIC X(02).
007700     05  ACL-ACCT-ID                   PIC X(08).
007800     05  FILLER                        PIC X(02).
007900     05  ACL-ACCT-NAME                 PIC X(30).
008000     05  FILLER                        PIC X(02).
008100     05  ACL-BALANCE                   PIC -(13)9.99.
008200     05  FILLER                        PIC X(02).
008300     05  ACL-TRANSFER                  PIC -(13)9.99.
008400     05  FILLER                        PIC X(52).
008500 01  TOTAL-TYPE-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
008600     05  FILLER                        PIC X(02).
008700     05  TTL-TYPE-NAME                 PIC X(20).
008800     05  FILLER                        PIC X(02).
008900     05  TTL-BALANCE                   PIC -(13)9.99.
009000     05  FILLER                        PIC X(02).
009100     05  TTL-TRANSFER                  PIC -(13)9.99.
009200     05  FILLER                        PIC X(02).
009300     05  TTL-FLOW                      PIC -(13)9.99.
009400     05  FILLER                        PIC X(53).
009500 01  FLOW-GROUP-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
009600     05  FILLER                        PIC X(02).
009700     05  FLG-GROUPING                  PIC X(12).
009800     05  FILLER                        PIC X(02).
009900     05  FLG-VALUE                     PIC -(13)9.99.
010000     05  FILLER                        PIC X(99).
010100 01  NET-WORTH-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
010200     05  FILLER                        PIC X(02).
010300     05  NWL-LITERAL-AREA              PIC X(12).
010400     05  FILLER                        PIC X(02).
010500     05  NWL-NET-WORTH                 PIC -(13)9.99.
010600     05  FILLER                        PIC X(02).
010700     05  NWL-DIFFERENCE                PIC -(13)9.99.
010800     05  NWL-DIFFERENCE-PRESENT-SW     PIC X(01).
010900         88  NWL-DIFFERENCE-PRESENT        VALUE 'Y'.
011000         88  NWL-DIFFERENCE-ABSENT         VALUE 'N'.
011100     05  FILLER                        PIC X(79).
011200 01  FOOTER-LINE-AREA REDEFINES NET-WORTH-REPORT-LINE.
011300     05  FILLER                        PIC X(02).
011400     05  FTR-DATES-REPORTED-CT         PIC 9(07).
011500     05  FILLER                        PIC X(02).
011600     05  FTR-ACCOUNTS-PROCESSED-CT     PIC 9(07).
011700     05  FILLER                        PIC X(114).
011800 WORKING-STORAGE SECTION.
011900 01  WS-RERUN-SWITCHES.
012000     05  WS-RERUN-SWITCH-ON            PIC X(01)  VALUE 'Y'.
012100     05  WS-RERUN-SWITCH-OFF           PIC X(01)  VALUE 'N'.
012150     05  FILLER                        PIC X(01).
012200 01  WS-RPT-FILE-STATUS                PIC X(02)  VALUE SPACES.
012300     88  WS-RPT-FILE-OK                    VALUE '00'.
012400 01  WS-LINES-WRITTEN-CT               PIC S9(07) COMP VALUE ZERO.
012500 PROCEDURE DIVISION.
012600 0000-MAINLINE.
012700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012800     PERFORM 2000-PROVE-HEADING-LINE THRU 2000-EXIT.
012900     PERFORM 2100-PROVE-ACCOUNT-LINE THRU 2100-EXIT.
013000     PERFORM 2200-PROVE-TOTAL-TYPE-LINE THRU 2200-EXIT.
013100     PERFORM 2300-PROVE-FLOW-GROUP-LINE THRU 2300-EXIT.
013200     PERFORM 2400-PROVE-NET-WORTH-LINE THRU 2400-EXIT.
013300     PERFORM 2500-PROVE-FOOTER-LINE THRU 2500-EXIT.
013400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
013500     STOP RUN.
013600 1000-INITIALIZE.
013700     OPEN OUTPUT NET-WORTH-REPORT-FILE.
013800     MOVE ZERO TO WS-LINES-WRITTEN-CT.
013900 1000-EXIT.
014000     EXIT.
014100 2000-PROVE-HEADING-LINE.
014200     MOVE SPACES TO NET-WORTH-REPORT-LINE.
014300     SET RPT-LINE-HEADING TO TRUE.
014400     MOVE 'NET WORTH AS OF DATE' TO HDG-TEXT.
014500     MOVE '1999-12-31' TO HDG-RPT-DATE.
014600     WRITE NET-WORTH-REPORT-LINE.
014700     ADD 1 TO WS-LINES-WRITTEN-CT.
014800 2000-EXIT.
014900     EXIT.
015000 2100-PROVE-ACCOUNT-LINE.
015100     MOVE SPACES TO NET-WORTH-REPORT-LINE.
015200     SET RPT-LINE-ACCOUNT TO TRUE.
015300     MOVE 'CHECK001' TO ACL-ACCT-ID.
015400     MOVE 'EVERYDAY CHECKING' TO ACL-ACCT-NAME.
015500     MOVE 1250.50 TO ACL-BALANCE.
015600     MOVE 0.00 TO ACL-TRANSFER.
015700     WRITE NET-WORTH-REPORT-LINE.
015800     ADD 1 TO WS-LINES-WRITTEN-CT.
015900 2100-EXIT.
016000     EXIT.
016100 2200-PROVE-TOTAL-TYPE-LINE.
016200     MOVE SPACES TO NET-WORTH-REPORT-LINE.
016300     SET RPT-LINE-TOTAL-TYPE TO TRUE.
016400     MOVE 'CASH' TO TTL-TYPE-NAME.
016500     MOVE 1250.50 TO TTL-BALANCE.
016600     MOVE 0.00 TO TTL-TRANSFER.
016700     MOVE 1250.50 TO TTL-FLOW.
016800     WRITE NET-WORTH-REPORT-LINE.
016900     ADD 1 TO WS-LINES-WRITTEN-CT.
017000 2200-EXIT.
017100     EXIT.
017200 2300-PROVE-FLOW-GROUP-LINE.
017300     MOVE SPACES TO NET-WORTH-REPORT-LINE.
017400     SET RPT-LINE-FLOW-GROUP TO TRUE.
017500     MOVE 'CASH' TO FLG-GROUPING.
017600     MOVE 1250.50 TO FLG-VALUE.
017700     WRITE NET-WORTH-REPORT-LINE.
017800     ADD 1 TO WS-LINES-WRITTEN-CT.
017900 2300-EXIT.
018000     EXIT.
018100 2400-PROVE-NET-WORTH-LINE.
018200     MOVE SPACES TO NET-WORTH-REPORT-LINE.
018300     SET RPT-LINE-NET-WORTH TO TRUE.
018400     MOVE 'NET WORTH' TO NWL-LITERAL-AREA.
018500     MOVE 1250.50 TO NWL-NET-WORTH.
018600     MOVE 0.00 TO NWL-DIFFERENCE.
018700     SET NWL-DIFFERENCE-ABSENT TO TRUE.
018800     WRITE NET-WORTH-REPORT-LINE.
018900     ADD 1 TO WS-LINES-WRITTEN-CT.
019000 2400-EXIT.
019100     EXIT.
019200 2500-PROVE-FOOTER-LINE.
019300     MOVE SPACES TO NET-WORTH-REPORT-LINE.
019400     SET RPT-LINE-FOOTER TO TRUE.
019500     MOVE 1 TO FTR-DATES-REPORTED-CT.
019600     MOVE 1 TO FTR-ACCOUNTS-PROCESSED-CT.
019700     WRITE NET-WORTH-REPORT-LINE.
019800     ADD 1 TO WS-LINES-WRITTEN-CT.
019900 2500-EXIT.
020000     EXIT.
020100 9000-TERMINATE.
020200     CLOSE NET-WORTH-REPORT-FILE.
020300     DISPLAY 'SDCM-BALANCE - LAYOUT PROOF LINES = '
020400             WS-LINES-WRITTEN-CT.
020500 9000-EXIT.
020600     EXIT.
